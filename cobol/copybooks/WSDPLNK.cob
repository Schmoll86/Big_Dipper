000100*****************************************************************
000200*                                                                *
000300*    Linkage Parameter Block, Dp000 (Or Dp070) To Dp050         *
000400*       One shared block, function code selects the rule to     *
000500*       run, in the manner of Maps04's single Mapa03-Ws block.   *
000600*                                                                *
000700*****************************************************************
000800* 13/12/25 vbc - Created for Big Dipper dip-scan cycle.
000900* 06/01/26 vbc - Added Dp-Lnk-Reject-Reason, was only a display
001000*                message before, now passed back for the report.
001100*
001200 01  DP-LNK-BLOCK.
001300     03  DP-LNK-FUNCTION           PIC X(02).
001400         88  DP-LNK-CALC-DIP           VALUE "01".
001500         88  DP-LNK-SHOULD-BUY         VALUE "02".
001600         88  DP-LNK-CALC-SHARES        VALUE "03".
001700         88  DP-LNK-CALC-LIMIT         VALUE "04".
001800         88  DP-LNK-CALC-SCORE         VALUE "05".
001900         88  DP-LNK-CALC-INTRADAY      VALUE "06".
002000     03  DP-LNK-SYMBOL             PIC X(06).
002100     03  DP-LNK-CURRENT-PRICE      PIC S9(07)V99  COMP-3.
002200     03  DP-LNK-RECENT-HIGH        PIC S9(07)V99  COMP-3.
002300     03  DP-LNK-DIP-PCT            PIC S9V9999    COMP-3.
002400     03  DP-LNK-THRESHOLD          PIC S9V9999    COMP-3.
002500     03  DP-LNK-CURR-POS-VALUE     PIC S9(09)V99  COMP-3.
002600     03  DP-LNK-MAX-POS-VALUE      PIC S9(09)V99  COMP-3.
002700     03  DP-LNK-HOURS-SINCE        PIC S9(05)V99  COMP-3.
002800     03  DP-LNK-EQUITY             PIC S9(09)V99  COMP-3.
002900     03  DP-LNK-VOLATILITY-FACTOR  PIC S9V99      COMP-3.
003000     03  DP-LNK-INTRADAY-MULT      PIC S9V99      COMP-3.
003100     03  DP-LNK-ASK-PRICE          PIC S9(07)V99  COMP-3.
003200     03  DP-LNK-BID-PRICE          PIC S9(07)V99  COMP-3.
003300     03  DP-LNK-EXTENDED-HOURS-SW  PIC X(01).
003400         88  DP-LNK-EXTENDED-HOURS     VALUE "Y".
003500     03  DP-LNK-OPEN-PRICE         PIC S9(07)V99  COMP-3.
003600     03  DP-LNK-CLOSE-PRICE        PIC S9(07)V99  COMP-3.
003700     03  DP-LNK-SHARES             PIC S9(07)V9999 COMP-3.
003800     03  DP-LNK-LIMIT-PRICE        PIC S9(07)V99  COMP-3.
003900     03  DP-LNK-SCORE              PIC S9(03)V99  COMP-3.
004000     03  DP-LNK-DROP-PCT           PIC S9V9999    COMP-3.
004100     03  DP-LNK-RESULT-SW          PIC X(01).
004200         88  DP-LNK-ACCEPTED           VALUE "A".
004300         88  DP-LNK-REJECTED           VALUE "R".
004400         88  DP-LNK-NO-RESULT          VALUE "N".
004500     03  DP-LNK-REJECT-REASON      PIC X(24).
004600     03  FILLER                    PIC X(20).
004700*
004800
