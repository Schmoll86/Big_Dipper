000100*****************************************************************
000200*                                                                *
000300*    Rule-Engine Parameters For The Big Dipper Dip-Scan Cycle    *
000400*       Watchlist, per-symbol dip thresholds, volatile and      *
000500*       collateral symbol lists, and all tunable constants.     *
000600*       Held here as compiled VALUE tables (not a param file)   *
000700*       so a change needs a re-link, same as the old Sl-Prefix  *
000800*       commission-band tables did before they grew a params    *
000900*       file of their own.                                      *
001000*                                                                *
001100*****************************************************************
001200* 09/12/25 vbc - Created for Big Dipper dip-scan cycle.
001300* 14/12/25 vbc - Split default threshold out of the override
001400*                table after Qa found NVDA duplicated by mistake.
001500* 03/01/26 vbc - Added Dp-Cfg-Use-Margin switch, was hard-coded
001600*                true in Aa200 before this.
001700*
001800 01  DP-CFG-WATCHLIST-DATA.
001900     03  FILLER                    PIC X(48)
002000         VALUE "NVDA  AVGO  AMD   TSM   MRVL  TER   MSFT  META  ".
002100     03  FILLER                    PIC X(48)
002200         VALUE "ORCL  NOW   PLTR  ANET  DELL  ETN   PWR   CEG   ".
002300     03  FILLER                    PIC X(48)
002400         VALUE "GEV   NEE   ABB   EQIX  DLR   AMT   CCI   LMT   ".
002500     03  FILLER                    PIC X(48)
002600         VALUE "NOC   RTX   GD    HII   HWM   AVAV  KTOS  ISRG  ".
002700     03  FILLER                    PIC X(48)
002800         VALUE "LLY   FIGR  VMC   MLM   MP    XYL   AWK   WTRG  ".
002900     03  FILLER                    PIC X(24)
003000         VALUE "GLD   URNM  IBIT  ARKK  ".
003100*
003200 01  DP-CFG-WATCHLIST REDEFINES DP-CFG-WATCHLIST-DATA.
003300     03  DP-CFG-WATCH-ENTRY OCCURS 44 TIMES
003400                            INDEXED BY DP-CFG-WATCH-IX.
003500         05  DP-CFG-WATCH-SYMBOL   PIC X(06).
003600*
003700* Per-symbol dip-threshold overrides.  A symbol not listed here
003800* trades at Dp-Cfg-Default-Threshold (see the constants block
003900* below).  Effective floor for every symbol is still
004000* Dp-Cfg-Min-Absolute-Dip, applied as should-buy check 1.
004100*
004200 01  DP-CFG-THRESHOLD-DATA.
004300     03  FILLER                    PIC X(44)
004400         VALUE "MSFT  00300LLY   00300GLD   00300CEG   00300".
004500     03  FILLER                    PIC X(44)
004600         VALUE "NEE   00300AWK   00300WTRG  00300EQIX  00350".
004700     03  FILLER                    PIC X(44)
004800         VALUE "DLR   00350NVDA  00500AMD   00500MRVL  00500".
004900     03  FILLER                    PIC X(44)
005000         VALUE "DELL  00500PLTR  00600AVAV  00600FIGR  00700".
005100     03  FILLER                    PIC X(44)
005200         VALUE "KTOS  00700MP    00700URNM  00700IBIT  00800".
005300     03  FILLER                    PIC X(11)
005400         VALUE "ARKK  00800".
005500*
005600 01  DP-CFG-THRESHOLD REDEFINES DP-CFG-THRESHOLD-DATA.
005700     03  DP-CFG-THRESH-ENTRY OCCURS 21 TIMES
005800                             INDEXED BY DP-CFG-THRESH-IX.
005900         05  DP-CFG-THRESH-SYMBOL  PIC X(06).
006000         05  DP-CFG-THRESH-VALUE   PIC 9V9999.
006100*
006200* Volatile tickers - eligible for the intraday-drop multiplier.
006300*
006400 01  DP-CFG-VOLATILE-DATA           PIC X(36)
006500     VALUE "IBIT  ARKK  KTOS  FIGR  URNM  MP    ".
006600 01  DP-CFG-VOLATILE REDEFINES DP-CFG-VOLATILE-DATA.
006700     03  DP-CFG-VOLATILE-ENTRY OCCURS 6 TIMES
006800                               INDEXED BY DP-CFG-VOLATILE-IX
006900                               PIC X(06).
007000*
007100* Collateral symbols - never traded, excluded from position
007200* totals and from every scan/sizing pass.
007300*
007400 01  DP-CFG-COLLATERAL-DATA         PIC X(18)
007500     VALUE "BLV   SGOV  BIL   ".
007600 01  DP-CFG-COLLATERAL REDEFINES DP-CFG-COLLATERAL-DATA.
007700     03  DP-CFG-COLLATERAL-ENTRY OCCURS 3 TIMES
007800                                 INDEXED BY DP-CFG-COLLAT-IX
007900                                 PIC X(06).
008000*
008100* Tunable constants - see the rules brief for the derivation of
008200* each figure.  Counts are Comp, fractions are packed for the
008300* arithmetic paragraphs in Dp050.
008400*
008500 01  DP-CFG-CONSTANTS.
008600     03  DP-CFG-LOOKBACK-DAYS          PIC S9(3)     COMP
008700                                       VALUE +20.
008800     03  DP-CFG-DEFAULT-THRESHOLD      PIC S9V9999   COMP-3
008900                                       VALUE +0.0400.
009000     03  DP-CFG-BASE-POSITION-PCT      PIC S9V9999   COMP-3
009100                                       VALUE +0.0250.
009200     03  DP-CFG-MAX-POSITION-PCT       PIC S9V9999   COMP-3
009300                                       VALUE +0.1500.
009400     03  DP-CFG-DIP-MULTIPLIER         PIC S9V9999   COMP-3
009500                                       VALUE +1.7500.
009600     03  DP-CFG-MIN-ABSOLUTE-DIP       PIC S9V9999   COMP-3
009700                                       VALUE +0.0500.
009800     03  DP-CFG-MAX-TOTAL-POSITIONS    PIC S9(3)     COMP
009900                                       VALUE +10.
010000     03  DP-CFG-USE-MARGIN-SW          PIC X(01)
010100                                       VALUE "Y".
010200         88  DP-CFG-USE-MARGIN             VALUE "Y".
010300         88  DP-CFG-CASH-ONLY              VALUE "N".
010400     03  DP-CFG-MAX-MARGIN-PCT         PIC S9V9999   COMP-3
010500                                       VALUE +0.2000.
010600     03  DP-CFG-MARGIN-SAFETY-THRESH   PIC S9V9999   COMP-3
010700                                       VALUE +0.1500.
010800     03  DP-CFG-COOLDOWN-HOURS         PIC S9(3)     COMP
010900                                       VALUE +3.
011000     03  DP-CFG-ORDER-TIMEOUT-MINS     PIC S9(5)     COMP
011100                                       VALUE +15.
011200     03  DP-CFG-LIMIT-OFFSET-PCT       PIC S9V9999   COMP-3
011300                                       VALUE +0.0050.
011400     03  DP-CFG-INTRADAY-DROP-THRESH   PIC S9V9999   COMP-3
011500                                       VALUE +0.0600.
011600     03  DP-CFG-INTRADAY-MULTIPLIER    PIC S9V9999   COMP-3
011700                                       VALUE +1.5000.
011800     03  DP-CFG-MIN-ORDER-VALUE        PIC S9(07)V99 COMP-3
011900                                       VALUE +100.00.
012000     03  DP-CFG-BASELINE-DIP-RATIO     PIC S9V9999   COMP-3
012100                                       VALUE +0.0300.
012200     03  DP-CFG-VOLATILITY-BASELINE    PIC S9V9999   COMP-3
012300                                       VALUE +0.0200.
012400     03  DP-CFG-VOLATILITY-FLOOR       PIC S9V9999   COMP-3
012500                                       VALUE +0.5000.
012600     03  DP-CFG-VOLATILITY-CEILING     PIC S9V9999   COMP-3
012700                                       VALUE +2.0000.
012800     03  DP-CFG-HIGH-DIP-BREAK         PIC S9V9999   COMP-3
012900                                       VALUE +0.0700.
013000     03  DP-CFG-MIN-COOLDOWN-HOURS     PIC S9(3)     COMP
013100                                       VALUE +1.
013200     03  DP-CFG-EXT-HOURS-BID-FACTOR   PIC S9V9999   COMP-3
013300                                       VALUE +1.0010.
013400     03  FILLER                        PIC X(02)     VALUE SPACES.
013500*
013600
013700
