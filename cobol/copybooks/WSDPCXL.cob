000100*****************************************************************
000200*                                                                *
000300*    Record Definition For A Cancelled (Timed-Out) Order        *
000400*       Written By Aa800 Whenever An Order Ages Past The         *
000500*       Order-Timeout-Minutes Limit                              *
000600*                                                                *
000700*****************************************************************
000800*  File size 26 bytes.
000900*
001000* 08/12/25 vbc - Created for Big Dipper dip-scan cycle.
001100*
001200 01  DP-CANCEL-RECORD.
001300     03  DP-CXL-ORDER-ID           PIC X(12).
001400     03  DP-CXL-SYMBOL             PIC X(06).
001500     03  DP-CXL-AGE-MINUTES        PIC S9(05).
001600     03  FILLER                    PIC X(03).
001700*
001800
