000100*****************************************************************
000200*                                                                *
000300*    Record Definition For Current Holdings                     *
000400*       Uses Pos-Symbol as the natural key                      *
000500*                                                                *
000600*****************************************************************
000700*  File size 60 bytes.
000800*
000900* 05/12/25 vbc - Created for Big Dipper dip-scan cycle.
001000* 30/12/25 vbc - Added Pos-Class-Equity/Option 88s, requested so
001100*                Aa340 need not test literal "EQUITY" in-line.
001200* 09/01/26 vbc - Added Pos-Qty-R redefine (whole shares view) for
001300*                the P/L narrative on the position report.
001400*
001500 01  DP-POSITION-RECORD.
001600     03  DP-POS-SYMBOL             PIC X(06).
001700     03  DP-POS-ASSET-CLASS        PIC X(10).
001800         88  DP-POS-CLASS-EQUITY       VALUE "EQUITY    ".
001900         88  DP-POS-CLASS-OPTION       VALUE "OPTION    ".
002000     03  DP-POS-QTY                PIC S9(07)V9999.
002100     03  DP-POS-QTY-R REDEFINES DP-POS-QTY.
002200         05  DP-POS-QTY-WHOLE      PIC S9(07).
002300         05  DP-POS-QTY-FRACT      PIC 9(04).
002400     03  DP-POS-AVG-COST           PIC S9(07)V99.
002500     03  DP-POS-CURRENT-PRICE      PIC S9(07)V99.
002600     03  DP-POS-MARKET-VALUE       PIC S9(09)V99.
002700     03  FILLER                    PIC X(10).
002800*
002900
