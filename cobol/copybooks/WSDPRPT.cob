000100*****************************************************************
000200*                                                                *
000300*    Print-Line Layouts, Cycle Report And Position Report       *
000400*       132 print positions, one physical layout redefined      *
000500*       for each line style, in the manner of the old Vacprint  *
000600*       vacation-accrual report before it grew Report Writer.   *
000700*                                                                *
000800*****************************************************************
000900* 12/12/25 vbc - Created for Big Dipper dip-scan cycle.
001000* 04/01/26 vbc - Added Dp-Rpt-Order line, missed off original
001100*                build, PIT found in the pilot report.
001200* 22/01/26 vbc - Added the two Dp-Pos line layouts, moved here
001300*                from Dp070 working-storage so both programs
001400*                share one copybook, matching Wsdpbar's lead.
001500* 09/08/26 rtp - Added Dp-Pm-Margin-Flag to Dp-Pos-Margin, desk
001600*                wanted the Max-Margin-Pct warning shown alongside
001700*                the emergency-brake flag, not just the one.
001800*
001900 01  DP-PRINT-LINE                 PIC X(132).
002000*
002100 01  DP-RPT-HEADING REDEFINES DP-PRINT-LINE.
002200     03  DP-RH-TITLE               PIC X(30).
002300     03  FILLER                    PIC X(02).
002400     03  DP-RH-MODE                PIC X(18).
002500     03  FILLER                    PIC X(02).
002600     03  DP-RH-SYMBOL-COUNT-LIT    PIC X(16).
002700     03  DP-RH-SYMBOL-COUNT        PIC ZZ9.
002800     03  FILLER                    PIC X(61).
002900*
003000 01  DP-RPT-ACCOUNT REDEFINES DP-PRINT-LINE.
003100     03  DP-RA-EQUITY-LIT          PIC X(12).
003200     03  DP-RA-EQUITY              PIC -(07)9.99.
003300     03  FILLER                    PIC X(02).
003400     03  DP-RA-CASH-LIT            PIC X(08).
003500     03  DP-RA-CASH                PIC -(07)9.99.
003600     03  FILLER                    PIC X(02).
003700     03  DP-RA-RATIO-LIT           PIC X(16).
003800     03  DP-RA-RATIO               PIC -(03)9.9999.
003900     03  FILLER                    PIC X(02).
004000     03  DP-RA-LIMIT-LIT           PIC X(08).
004100     03  DP-RA-LIMIT               PIC -(03)9.9999.
004200     03  FILLER                    PIC X(30).
004300*
004400 01  DP-RPT-BRAKE REDEFINES DP-PRINT-LINE.
004500     03  DP-RB-BANNER              PIC X(40).
004600     03  DP-RB-DEBT-LIT            PIC X(14).
004700     03  DP-RB-DEBT                PIC -(07)9.99.
004800     03  FILLER                    PIC X(02).
004900     03  DP-RB-RATIO-LIT           PIC X(14).
005000     03  DP-RB-RATIO               PIC -(03)9.9999.
005100     03  FILLER                    PIC X(43).
005200*
005300 01  DP-RPT-MISSED REDEFINES DP-PRINT-LINE.
005400     03  FILLER                    PIC X(06).
005500     03  DP-RM-SYMBOL              PIC X(06).
005600     03  FILLER                    PIC X(02).
005700     03  DP-RM-DIP-LIT             PIC X(06).
005800     03  DP-RM-DIP                 PIC -(02)9.99.
005900     03  FILLER                    PIC X(02).
006000     03  DP-RM-THRESH-LIT          PIC X(11).
006100     03  DP-RM-THRESH              PIC -(02)9.99.
006200     03  FILLER                    PIC X(88).
006300*
006400 01  DP-RPT-POSITIONS REDEFINES DP-PRINT-LINE.
006500     03  DP-RP-COUNT-LIT           PIC X(20).
006600     03  DP-RP-COUNT               PIC ZZ9.
006700     03  FILLER                    PIC X(02).
006800     03  DP-RP-INVESTED-LIT        PIC X(16).
006900     03  DP-RP-INVESTED            PIC -(07)9.99.
007000     03  FILLER                    PIC X(02).
007100     03  DP-RP-PCT-LIT             PIC X(14).
007200     03  DP-RP-PCT                 PIC -(03)9.99.
007300     03  FILLER                    PIC X(65).
007400*
007500 01  DP-RPT-SUMMARY REDEFINES DP-PRINT-LINE.
007600     03  DP-RS-FOUND-LIT           PIC X(24).
007700     03  DP-RS-FOUND               PIC ZZ9.
007800     03  FILLER                    PIC X(02).
007900     03  DP-RS-LARGEST-LIT         PIC X(14).
008000     03  DP-RS-LARGEST-SYMBOL      PIC X(06).
008100     03  FILLER                    PIC X(01).
008200     03  DP-RS-LARGEST-PCT         PIC -(02)9.99.
008300     03  FILLER                    PIC X(01).
008400     03  DP-RS-TOP-LIT             PIC X(06).
008500     03  DP-RS-TOP-1               PIC X(14).
008600     03  DP-RS-TOP-2               PIC X(14).
008700     03  DP-RS-TOP-3               PIC X(14).
008800     03  FILLER                    PIC X(24).
008900*
009000 01  DP-RPT-ORDER REDEFINES DP-PRINT-LINE.
009100     03  DP-RO-SYMBOL              PIC X(06).
009200     03  FILLER                    PIC X(02).
009300     03  DP-RO-DIP                 PIC -(02)9.99.
009400     03  FILLER                    PIC X(01).
009500     03  DP-RO-PRICE               PIC -(05)9.99.
009600     03  FILLER                    PIC X(01).
009700     03  DP-RO-SCORE               PIC -(02)9.99.
009800     03  FILLER                    PIC X(01).
009900     03  DP-RO-VOL-FACTOR          PIC -(01)9.99.
010000     03  FILLER                    PIC X(01).
010100     03  DP-RO-THRESHOLD           PIC -(01)9.9999.
010200     03  FILLER                    PIC X(01).
010300     03  DP-RO-INTRADAY-NOTE       PIC X(18).
010400     03  DP-RO-SHARES              PIC -(05)9.9999.
010500     03  FILLER                    PIC X(01).
010600     03  DP-RO-LIMIT-PRICE         PIC -(05)9.99.
010700     03  FILLER                    PIC X(01).
010800     03  DP-RO-VALUE               PIC -(07)9.99.
010900     03  FILLER                    PIC X(11).
011000*
011100 01  DP-RPT-CAPITAL REDEFINES DP-PRINT-LINE.
011200     03  FILLER                    PIC X(06).
011300     03  DP-RC-SYMBOL              PIC X(06).
011400     03  FILLER                    PIC X(02).
011500     03  DP-RC-DIP-LIT             PIC X(06).
011600     03  DP-RC-DIP                 PIC -(02)9.99.
011700     03  FILLER                    PIC X(02).
011800     03  DP-RC-COMMITTED-LIT       PIC X(20).
011900     03  DP-RC-COMMITTED           PIC -(07)9.99.
012000     03  FILLER                    PIC X(75).
012100*
012200 01  DP-RPT-CANCEL REDEFINES DP-PRINT-LINE.
012300     03  FILLER                    PIC X(06).
012400     03  DP-RX-SYMBOL              PIC X(06).
012500     03  FILLER                    PIC X(02).
012600     03  DP-RX-ORDER-ID-LIT        PIC X(10).
012700     03  DP-RX-ORDER-ID            PIC X(12).
012800     03  FILLER                    PIC X(02).
012900     03  DP-RX-AGE-LIT             PIC X(14).
013000     03  DP-RX-AGE                 PIC ZZZZ9.
013100     03  FILLER                    PIC X(75).
013200*
013300 01  DP-POS-DETAIL REDEFINES DP-PRINT-LINE.
013400     03  DP-PD-SYMBOL              PIC X(06).
013500     03  FILLER                    PIC X(02).
013600     03  DP-PD-SHARES              PIC -(05)9.9999.
013700     03  FILLER                    PIC X(02).
013800     03  DP-PD-AVG-COST            PIC -(05)9.99.
013900     03  FILLER                    PIC X(02).
014000     03  DP-PD-CURRENT             PIC -(05)9.99.
014100     03  FILLER                    PIC X(02).
014200     03  DP-PD-VALUE               PIC -(07)9.99.
014300     03  FILLER                    PIC X(02).
014400     03  DP-PD-PCT-EQUITY          PIC -(03)9.99.
014500     03  FILLER                    PIC X(02).
014600     03  DP-PD-PL-PCT              PIC -(04)9.99.
014700     03  FILLER                    PIC X(66).
014800*
014900 01  DP-POS-TOTAL REDEFINES DP-PRINT-LINE.
015000     03  DP-PT-LIT                 PIC X(14).
015100     03  DP-PT-VALUE               PIC -(07)9.99.
015200     03  FILLER                    PIC X(02).
015300     03  DP-PT-PCT-LIT             PIC X(16).
015400     03  DP-PT-PCT                 PIC -(03)9.99.
015500     03  FILLER                    PIC X(80).
015600*
015700 01  DP-POS-MARGIN REDEFINES DP-PRINT-LINE.
015800     03  DP-PM-CASH-LIT            PIC X(08).
015900     03  DP-PM-CASH                PIC -(07)9.99.
016000     03  FILLER                    PIC X(02).
016100     03  DP-PM-DEBT-LIT            PIC X(14).
016200     03  DP-PM-DEBT                PIC -(07)9.99.
016300     03  FILLER                    PIC X(02).
016400     03  DP-PM-RATIO-LIT           PIC X(14).
016500     03  DP-PM-RATIO               PIC -(03)9.9999.
016600     03  FILLER                    PIC X(02).
016700     03  DP-PM-BRAKE-FLAG          PIC X(20).
016800     03  FILLER                    PIC X(02).
016900     03  DP-PM-MARGIN-FLAG         PIC X(20).
017000     03  FILLER                    PIC X(13).
017100*
017200
017300
