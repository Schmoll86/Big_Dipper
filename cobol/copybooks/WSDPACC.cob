000100*****************************************************************
000200*                                                                *
000300*    Record Definition For Trading Account Snapshot             *
000400*       One Record Per Cycle Run                                *
000500*                                                                *
000600*****************************************************************
000700*  File size 33 bytes.
000800*
000900* 05/12/25 vbc - Created for Big Dipper dip-scan cycle.
001000* 11/12/25 vbc - Acct-Cash negative = on margin, see Aa200.
001100*
001200 01  DP-ACCOUNT-RECORD.
001300     03  DP-ACCT-EQUITY            PIC S9(09)V99.
001400     03  DP-ACCT-CASH              PIC S9(09)V99.
001500*                                     Negative = margin debt owed.
001600     03  DP-ACCT-BUYING-POWER      PIC S9(09)V99.
001700     03  FILLER                    PIC X(05).
001800*
001900
