000100*****************************************************************
000200*                                                                *
000300*    File Section Entries For The Position Report (Dp070)       *
000400*                                                                *
000500*****************************************************************
000600* 20/12/25 vbc - Created for Big Dipper position report.
000700* 26/01/26 vbc - Added Dp-Account-File for the margin block.
000800*
000900 FD  DP-POSITION-FILE
001000     RECORDING MODE IS F
001100     LABEL RECORDS ARE STANDARD.
001200     COPY "WSDPPOS.cob".
001300*
001400 FD  DP-PRINT-FILE
001500     RECORDING MODE IS F
001600     LABEL RECORDS ARE STANDARD.
001700 01  DP-PRINT-REC              PIC X(132).
001800*
001900 SD  DP-SORT-FILE.
002000 01  DP-SORT-RECORD.
002100     03  DP-SORT-MARKET-VALUE      PIC S9(09)V99.
002200     03  DP-SORT-SYMBOL            PIC X(06).
002300     03  DP-SORT-ASSET-CLASS       PIC X(10).
002400     03  DP-SORT-QTY               PIC S9(07)V9999.
002500     03  DP-SORT-AVG-COST          PIC S9(07)V99.
002600     03  DP-SORT-CURRENT-PRICE     PIC S9(07)V99.
002700     03  FILLER                    PIC X(02).
002800*
002900 FD  DP-ACCOUNT-FILE
003000     RECORDING MODE IS F
003100     LABEL RECORDS ARE STANDARD.
003200     COPY "WSDPACC.cob".
003300*
003400
003500
003600
