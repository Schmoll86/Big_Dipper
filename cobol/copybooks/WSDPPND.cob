000100*****************************************************************
000200*                                                                *
000300*    Record Definition For Open (Pending) Orders                *
000400*       Uses Po-Order-Id as the natural key                     *
000500*                                                                *
000600*****************************************************************
000700*  File size 40 bytes.
000800*
000900* 06/12/25 vbc - Created for Big Dipper dip-scan cycle.
001000*
001100 01  DP-PENDORD-RECORD.
001200     03  DP-PO-ORDER-ID            PIC X(12).
001300     03  DP-PO-SYMBOL              PIC X(06).
001400     03  DP-PO-SHARES              PIC S9(07)V9999.
001500     03  DP-PO-LIMIT-PRICE         PIC S9(07)V99.
001600     03  DP-PO-AGE-MINUTES         PIC S9(05).
001700     03  FILLER                    PIC X(04).
001800*
001900
