000100*****************************************************************
000200*                                                                *
000300*    File Section Fd Entries For Big Dipper                     *
000400*       One Fd Per Physical File, Each Copying Its Own          *
000500*       Record-Layout Copybook, In The Manner Of Wsnames.Cob.    *
000600*                                                                *
000700*****************************************************************
000800* 14/12/25 vbc - Created for Big Dipper dip-scan cycle.
000900*
001000 FD  DP-BAR-FILE
001100     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD.
001300     COPY "WSDPBAR.cob".
001400*
001500 FD  DP-QUOTE-FILE
001600     RECORDING MODE IS F
001700     LABEL RECORDS ARE STANDARD.
001800     COPY "WSDPQTE.cob".
001900*
002000 FD  DP-POSITION-FILE
002100     RECORDING MODE IS F
002200     LABEL RECORDS ARE STANDARD.
002300     COPY "WSDPPOS.cob".
002400*
002500 FD  DP-ACCOUNT-FILE
002600     RECORDING MODE IS F
002700     LABEL RECORDS ARE STANDARD.
002800     COPY "WSDPACC.cob".
002900*
003000 FD  DP-LASTTRD-FILE
003100     RECORDING MODE IS F
003200     LABEL RECORDS ARE STANDARD.
003300     COPY "WSDPLTD.cob".
003400*
003500 FD  DP-PENDORD-FILE
003600     RECORDING MODE IS F
003700     LABEL RECORDS ARE STANDARD.
003800     COPY "WSDPPND.cob".
003900*
004000 FD  DP-ORDERS-FILE
004100     RECORDING MODE IS F
004200     LABEL RECORDS ARE STANDARD.
004300     COPY "WSDPORD.cob".
004400*
004500 FD  DP-CANCELS-FILE
004600     RECORDING MODE IS F
004700     LABEL RECORDS ARE STANDARD.
004800     COPY "WSDPCXL.cob".
004900*
005000 FD  DP-PRINT-FILE
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD.
005300 01  DP-PRINT-REC              PIC X(132).
005400*
005500
