000100*****************************************************************
000200*                                                                *
000300*    Record Definition For Daily Price Bar                      *
000400*       One record per Symbol per Trading Date                  *
000500*    Uses Dp-Bar-Symbol + Dp-Bar-Date as the natural key         *
000600*                                                                *
000700*****************************************************************
000800*  File size 44 bytes.
000900*
001000*  Input MUST be presented sorted by Symbol then by Date
001100*   ascending (oldest bar first).  The last bar read for a
001200*   given symbol is therefore always the most recent close.
001300*
001400* 04/12/25 vbc - Created for Big Dipper dip-scan cycle.
001500* 19/01/26 vbc - Added Dp-Bar-Ccyy/Mm/Dd redefine, requested by
001600*                the scan job so Dp050 need not re-slice the date.
001700*
001800 01  DP-BAR-RECORD.
001900     03  DP-BAR-SYMBOL             PIC X(06).
002000     03  DP-BAR-DATE               PIC X(08).
002100*                                     CCYYMMDD, as delivered by the
002200*                                     market-data feed.
002300     03  DP-BAR-DATE-R REDEFINES DP-BAR-DATE.
002400         05  DP-BAR-CCYY           PIC 9(04).
002500         05  DP-BAR-MM             PIC 9(02).
002600         05  DP-BAR-DD             PIC 9(02).
002700     03  DP-BAR-OPEN               PIC S9(07)V99.
002800     03  DP-BAR-HIGH               PIC S9(07)V99.
002900     03  DP-BAR-LOW                PIC S9(07)V99.
003000     03  DP-BAR-CLOSE              PIC S9(07)V99.
003100     03  FILLER                    PIC X(06).
003200*
003300
