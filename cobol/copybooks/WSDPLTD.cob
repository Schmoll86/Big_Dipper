000100*****************************************************************
000200*                                                                *
000300*    Record Definition For Cooldown State (Last Trade)          *
000400*       Uses Lt-Symbol as the natural key                       *
000500*       Optional records - a missing symbol has never traded    *
000600*                                                                *
000700*****************************************************************
000800*  File size 15 bytes.
000900*
001000* 06/12/25 vbc - Created for Big Dipper dip-scan cycle.
001100*
001200 01  DP-LASTTRD-RECORD.
001300     03  DP-LT-SYMBOL              PIC X(06).
001400     03  DP-LT-HOURS-SINCE         PIC S9(05)V99.
001500*                                     Negative or absent = never
001600*                                     traded this symbol.
001700     03  FILLER                    PIC X(05).
001800*
001900
