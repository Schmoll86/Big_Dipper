000100*****************************************************************
000200*                                                                *
000300*    Record Definition For An Executed Buy Order                *
000400*       One Record Written Per Order Accepted In Pass 3         *
000500*                                                                *
000600*****************************************************************
000700*  File size 45 bytes.
000800*
000900* 07/12/25 vbc - Created for Big Dipper dip-scan cycle.
001000* 02/01/26 vbc - Widened Ord-Score to S9(3)V99 to match the
001100*                worked examples in the rules brief (was 9(2)V99).
001200*
001300 01  DP-ORDER-RECORD.
001400     03  DP-ORD-SYMBOL             PIC X(06).
001500     03  DP-ORD-SHARES             PIC S9(07)V9999.
001600     03  DP-ORD-LIMIT-PRICE        PIC S9(07)V99.
001700     03  DP-ORD-VALUE              PIC S9(09)V99.
001800     03  DP-ORD-DIP-PCT            PIC S9V9999.
001900     03  DP-ORD-SCORE              PIC S9(03)V99.
002000     03  FILLER                    PIC X(05).
002100*
002200
