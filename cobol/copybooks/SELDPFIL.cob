000100*****************************************************************
000200*                                                                *
000300*    File-Control Selects For Big Dipper                        *
000400*       One Select Per Physical File, In The Manner Of          *
000500*       Wsnames.Cob's One-Copybook-Per-File Roster.              *
000600*                                                                *
000700*****************************************************************
000800* 14/12/25 vbc - Created for Big Dipper dip-scan cycle.
000900*
001000     SELECT DP-BAR-FILE       ASSIGN TO "BARS"
001100            ORGANIZATION      IS LINE SEQUENTIAL
001200            FILE STATUS       IS WS-BAR-STATUS.
001300*
001400     SELECT DP-QUOTE-FILE     ASSIGN TO "QUOTES"
001500            ORGANIZATION      IS LINE SEQUENTIAL
001600            FILE STATUS       IS WS-QTE-STATUS.
001700*
001800     SELECT DP-POSITION-FILE  ASSIGN TO "POSITIONS"
001900            ORGANIZATION      IS LINE SEQUENTIAL
002000            FILE STATUS       IS WS-POS-STATUS.
002100*
002200     SELECT DP-ACCOUNT-FILE   ASSIGN TO "ACCOUNT"
002300            ORGANIZATION      IS LINE SEQUENTIAL
002400            FILE STATUS       IS WS-ACCT-STATUS.
002500*
002600     SELECT DP-LASTTRD-FILE   ASSIGN TO "LASTTRD"
002700            ORGANIZATION      IS LINE SEQUENTIAL
002800            FILE STATUS       IS WS-LTD-STATUS.
002900*
003000     SELECT DP-PENDORD-FILE   ASSIGN TO "PENDORD"
003100            ORGANIZATION      IS LINE SEQUENTIAL
003200            FILE STATUS       IS WS-PND-STATUS.
003300*
003400     SELECT DP-ORDERS-FILE    ASSIGN TO "ORDERS"
003500            ORGANIZATION      IS LINE SEQUENTIAL
003600            FILE STATUS       IS WS-ORD-STATUS.
003700*
003800     SELECT DP-CANCELS-FILE   ASSIGN TO "CANCELS"
003900            ORGANIZATION      IS LINE SEQUENTIAL
004000            FILE STATUS       IS WS-CXL-STATUS.
004100*
004200     SELECT DP-PRINT-FILE     ASSIGN TO "RPTFILE"
004300            ORGANIZATION      IS LINE SEQUENTIAL
004400            FILE STATUS       IS WS-RPT-STATUS.
004500*
004600
