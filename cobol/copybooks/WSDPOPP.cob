000100*****************************************************************
000200*                                                                *
000300*    Opportunity Work Table                                     *
000400*       Built by Pass 1 (Aa400), ordered by Pass 2 (Aa600),     *
000500*       consumed and reported by Pass 3 (Aa700).  One entry     *
000600*       survives per symbol that clears Cc200-Should-Buy.       *
000700*                                                                *
000800*****************************************************************
000900* 10/12/25 vbc - Created for Big Dipper dip-scan cycle.
001000* 27/12/25 vbc - Added Opp-Intraday-Flag so Aa900 can print the
001100*                1.5x note without recomputing the drop test.
001200* 15/01/26 vbc - Added Opp-Reject-Reason, used only while braked
001300*                (Aa210 "missed opportunity" scan re-uses this
001400*                same table shape).
001500* 28/01/26 vbc - Added Opp-Ask-Price/Opp-Bid-Price, Aa730 was limit-
001600*                pricing off the last price instead of the live
001700*                quote, PIT raised by the desk after a bad fill.
001800*
001900 01  DP-OPPORTUNITY-TABLE.
002000     03  DP-OPP-COUNT              PIC S9(4)      COMP.
002100     03  DP-OPP-ENTRY OCCURS 44 TIMES
002200                       INDEXED BY DP-OPP-IX.
002300         05  DP-OPP-SYMBOL             PIC X(06).
002400         05  DP-OPP-DIP-PCT            PIC S9V9999    COMP-3.
002500         05  DP-OPP-THRESHOLD          PIC S9V9999    COMP-3.
002600         05  DP-OPP-CURRENT-PRICE      PIC S9(07)V99  COMP-3.
002700         05  DP-OPP-ASK-PRICE          PIC S9(07)V99  COMP-3.
002800         05  DP-OPP-BID-PRICE          PIC S9(07)V99  COMP-3.
002900         05  DP-OPP-VOLATILITY-FACTOR  PIC S9V99      COMP-3.
003000         05  DP-OPP-INTRADAY-MULT      PIC S9V99      COMP-3.
003100         05  DP-OPP-CURR-POS-VALUE     PIC S9(09)V99  COMP-3.
003200         05  DP-OPP-MAX-POS-VALUE      PIC S9(09)V99  COMP-3.
003300         05  DP-OPP-SCORE              PIC S9(03)V99  COMP-3.
003400         05  DP-OPP-INTRADAY-FLAG      PIC X(01).
003500             88  DP-OPP-INTRADAY-APPLIED  VALUE "Y".
003600         05  DP-OPP-REJECT-REASON      PIC X(24).
003700         05  FILLER                    PIC X(04).
003800*
003900*****************************************************************
004000*    Daily-Bar Working Tables                                   *
004100*       Dp-All-Bars is the whole Bars file loaded once by       *
004200*       Aa300; Dp-Sym-Bars is the working slice for the symbol  *
004300*       currently under scan in Aa400, refreshed by Aa410.      *
004400*****************************************************************
004500*
004600 01  DP-ALL-BARS.
004700     03  DP-AB-COUNT               PIC S9(4)      COMP.
004800     03  DP-AB-ENTRY OCCURS 1400 TIMES
004900                      INDEXED BY DP-AB-IX.
005000         05  DP-AB-SYMBOL              PIC X(06).
005100         05  DP-AB-DATE                PIC X(08).
005200         05  DP-AB-OPEN                PIC S9(07)V99  COMP-3.
005300         05  DP-AB-HIGH                PIC S9(07)V99  COMP-3.
005400         05  DP-AB-LOW                 PIC S9(07)V99  COMP-3.
005500         05  DP-AB-CLOSE               PIC S9(07)V99  COMP-3.
005600     03  FILLER                    PIC X(02).
005700*
005800 01  DP-SYM-BARS.
005900     03  DP-SB-COUNT               PIC S9(4)      COMP.
006000     03  DP-SB-ENTRY OCCURS 30 TIMES
006100                      INDEXED BY DP-SB-IX.
006200         05  DP-SB-OPEN                PIC S9(07)V99  COMP-3.
006300         05  DP-SB-HIGH                PIC S9(07)V99  COMP-3.
006400         05  DP-SB-LOW                 PIC S9(07)V99  COMP-3.
006500         05  DP-SB-CLOSE               PIC S9(07)V99  COMP-3.
006600     03  FILLER                    PIC X(02).
006700*
006800
006900
007000
