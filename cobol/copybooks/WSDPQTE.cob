000100*****************************************************************
000200*                                                                *
000300*    Record Definition For Current Market Quote                 *
000400*       One record per Watchlist Symbol                         *
000500*                                                                *
000600*****************************************************************
000700*  File size 30 bytes.
000800*
000900* 04/12/25 vbc - Created for Big Dipper dip-scan cycle.
001000* 22/12/25 vbc - Zero Ask/Bid means "unavailable", not free -
001100*                Dp050 falls back to the other side, see Cc400.
001200*
001300 01  DP-QUOTE-RECORD.
001400     03  DP-QTE-SYMBOL             PIC X(06).
001500     03  DP-QTE-CURRENT-PRICE      PIC S9(07)V99.
001600     03  DP-QTE-ASK-PRICE          PIC S9(07)V99.
001700*                                     Zero = ask not available.
001800     03  DP-QTE-BID-PRICE          PIC S9(07)V99.
001900*                                     Zero = bid not available.
002000     03  FILLER                    PIC X(06).
002100*
002200
