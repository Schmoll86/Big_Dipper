000100*****************************************************************
000200*                                                                *
000300*    File-Control Selects For The Position Report (Dp070)       *
000400*                                                                *
000500*****************************************************************
000600* 20/12/25 vbc - Created for Big Dipper position report.
000700* 26/01/26 vbc - Added Dp-Account-File, Bb050 margin block was
000800*                reading Account through Dp000's own selects by
000900*                mistake - each program now owns its file set.
001000*
001100     SELECT DP-POSITION-FILE  ASSIGN TO "POSITIONS"
001200            ORGANIZATION      IS LINE SEQUENTIAL
001300            FILE STATUS       IS WS-POS-STATUS.
001400*
001500     SELECT DP-PRINT-FILE     ASSIGN TO "RPTFILE"
001600            ORGANIZATION      IS LINE SEQUENTIAL
001700            FILE STATUS       IS WS-RPT-STATUS.
001800*
001900     SELECT DP-SORT-FILE      ASSIGN TO "DPSORTWK".
002000*
002100     SELECT DP-ACCOUNT-FILE   ASSIGN TO "ACCOUNT"
002200            ORGANIZATION      IS LINE SEQUENTIAL
002300            FILE STATUS       IS WS-ACT-STATUS.
002400*
002500
002600
