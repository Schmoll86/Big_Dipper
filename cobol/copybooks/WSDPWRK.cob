000100*****************************************************************
000200*                                                                *
000300*    Working Fields, Switches And Run Accumulators              *
000400*       For The Big Dipper Dip-Scan Cycle (Dp000)               *
000500*                                                                *
000600*****************************************************************
000700* 11/12/25 vbc - Created for Big Dipper dip-scan cycle.
000800* 19/12/25 vbc - Added Ws-Committed-Value, requested after the
000900*                margin brake let two orders jointly breach the
001000*                20% cap in the pilot run.
001100* 21/01/26 vbc - Added Ws-Posmap table (Symbol/Market-Value) so
001200*                Aa340 need only build it once per cycle.
001300* 26/01/26 vbc - Added Ws-Qtemap table (Symbol/Price/Ask/Bid) so
001400*                Aa400 need not re-read Quotes per symbol scanned.
001500*
001600 01  WS-SWITCHES.
001700     03  WS-EOF-SWITCHES.
001800         05  WS-ACCT-EOF           PIC X(01)     VALUE "N".
001900             88  WS-ACCT-AT-EOF        VALUE "Y".
002000         05  WS-BAR-EOF            PIC X(01)     VALUE "N".
002100             88  WS-BAR-AT-EOF         VALUE "Y".
002200         05  WS-QTE-EOF            PIC X(01)     VALUE "N".
002300             88  WS-QTE-AT-EOF         VALUE "Y".
002400         05  WS-POS-EOF            PIC X(01)     VALUE "N".
002500             88  WS-POS-AT-EOF         VALUE "Y".
002600         05  WS-LTD-EOF            PIC X(01)     VALUE "N".
002700             88  WS-LTD-AT-EOF         VALUE "Y".
002800         05  WS-PND-EOF            PIC X(01)     VALUE "N".
002900             88  WS-PND-AT-EOF         VALUE "Y".
003000     03  WS-RUN-SWITCHES.
003100         05  WS-BRAKE-SWITCH       PIC X(01)     VALUE "N".
003200             88  WS-BRAKE-ON           VALUE "Y".
003300         05  WS-ORDER-EXECUTED-SW  PIC X(01)     VALUE "N".
003400             88  WS-ORDER-EXECUTED     VALUE "Y".
003500         05  WS-VALID-CONFIG-SW    PIC X(01)     VALUE "Y".
003600             88  WS-CONFIG-VALID       VALUE "Y".
003700     03  FILLER                    PIC X(02)     VALUE SPACES.
003800*
003900 01  WS-FILE-STATUS.
004000     03  WS-ACCT-STATUS            PIC X(02)     VALUE SPACES.
004100     03  WS-BAR-STATUS             PIC X(02)     VALUE SPACES.
004200     03  WS-QTE-STATUS             PIC X(02)     VALUE SPACES.
004300     03  WS-POS-STATUS             PIC X(02)     VALUE SPACES.
004400     03  WS-LTD-STATUS             PIC X(02)     VALUE SPACES.
004500     03  WS-PND-STATUS             PIC X(02)     VALUE SPACES.
004600     03  WS-ORD-STATUS             PIC X(02)     VALUE SPACES.
004700     03  WS-CXL-STATUS             PIC X(02)     VALUE SPACES.
004800     03  WS-RPT-STATUS             PIC X(02)     VALUE SPACES.
004900     03  FILLER                    PIC X(02)     VALUE SPACES.
005000*
005100 01  WS-ACCOUNT-FIGURES.
005200     03  WS-MARGIN-DEBT            PIC S9(09)V99  COMP-3  VALUE +0.
005300     03  WS-MARGIN-RATIO           PIC S9V9999    COMP-3  VALUE +0.
005400     03  WS-COMMITTED-VALUE        PIC S9(09)V99  COMP-3  VALUE +0.
005500     03  WS-TOTAL-INVESTED         PIC S9(09)V99  COMP-3  VALUE +0.
005600     03  WS-PCT-OF-EQUITY          PIC S9V9999    COMP-3  VALUE +0.
005700     03  WS-MARGIN-PROJ-CASH       PIC S9(09)V99  COMP-3  VALUE +0.
005800     03  FILLER                    PIC X(02)     VALUE SPACES.
005900*
006000 01  WS-COUNTERS.
006100     03  WS-OPTION-EXCLUDED-CNT    PIC S9(05)     COMP    VALUE +0.
006200     03  WS-POSITION-CNT           PIC S9(05)     COMP    VALUE +0.
006300     03  WS-OPPORTUNITY-CNT        PIC S9(05)     COMP    VALUE +0.
006400     03  WS-EXECUTED-CNT           PIC S9(05)     COMP    VALUE +0.
006500     03  WS-SKIPPED-CAPITAL-CNT    PIC S9(05)     COMP    VALUE +0.
006600     03  WS-CANCEL-CNT             PIC S9(05)     COMP    VALUE +0.
006700     03  WS-MISSED-CNT             PIC S9(05)     COMP    VALUE +0.
006800     03  WS-SUBSCRIPT-1            PIC S9(05)     COMP    VALUE +0.
006900     03  WS-SUBSCRIPT-2            PIC S9(05)     COMP    VALUE +0.
007000     03  WS-LINE-COUNT             PIC S9(05)     COMP    VALUE +0.
007100     03  FILLER                    PIC X(02)     VALUE SPACES.
007200*
007300 01  WS-LARGEST-DIP.
007400     03  WS-LARGEST-DIP-SYMBOL     PIC X(06)      VALUE SPACES.
007500     03  WS-LARGEST-DIP-PCT        PIC S9V9999    COMP-3  VALUE +0.
007600     03  FILLER                    PIC X(02)     VALUE SPACES.
007700*
007800* Symbol / Market-Value map, equity class positions only,
007900* collateral symbols excluded.  Loaded once by Aa340, searched
008000* by Cc200 (via Dp050 linkage) for the position-at-max test.
008100*
008200 01  WS-POSMAP.
008300     03  WS-POSMAP-COUNT           PIC S9(04)     COMP    VALUE +0.
008400     03  WS-POSMAP-ENTRY OCCURS 44 TIMES
008500                          INDEXED BY WS-POSMAP-IX.
008600         05  WS-POSMAP-SYMBOL          PIC X(06).
008700         05  WS-POSMAP-VALUE           PIC S9(09)V99  COMP-3.
008800     03  FILLER                    PIC X(02)     VALUE SPACES.
008900*
009000* Symbol / Quote map (current, ask, bid), loaded once by Aa320
009100* and searched by Aa420 for every symbol scanned.
009200*
009300 01  WS-QTEMAP.
009400     03  WS-QTEMAP-COUNT           PIC S9(04)     COMP    VALUE +0.
009500     03  WS-QTEMAP-ENTRY OCCURS 44 TIMES
009600                          INDEXED BY WS-QTEMAP-IX.
009700         05  WS-QTEMAP-SYMBOL          PIC X(06).
009800         05  WS-QTEMAP-PRICE           PIC S9(07)V99  COMP-3.
009900         05  WS-QTEMAP-ASK             PIC S9(07)V99  COMP-3.
010000         05  WS-QTEMAP-BID             PIC S9(07)V99  COMP-3.
010100     03  FILLER                    PIC X(02)     VALUE SPACES.
010200*
010300* Last-trade cooldown map, loaded by Aa360.
010400*
010500 01  WS-LTDMAP.
010600     03  WS-LTDMAP-COUNT           PIC S9(04)     COMP    VALUE +0.
010700     03  WS-LTDMAP-ENTRY OCCURS 44 TIMES
010800                         INDEXED BY WS-LTDMAP-IX.
010900         05  WS-LTDMAP-SYMBOL          PIC X(06).
011000         05  WS-LTDMAP-HOURS           PIC S9(05)V99  COMP-3.
011100     03  FILLER                    PIC X(02)     VALUE SPACES.
011200*
011300* Top-3 priority symbols for the scan-summary line, filled by
011400* Aa600 after the opportunity table is sorted.
011500*
011600 01  WS-TOP-THREE.
011700     03  WS-TOP-ENTRY OCCURS 3 TIMES.
011800         05  WS-TOP-SYMBOL             PIC X(06)      VALUE SPACES.
011900         05  WS-TOP-SCORE              PIC S9(03)V99  COMP-3 VALUE +0.
012000     03  FILLER                    PIC X(02)     VALUE SPACES.
012100*
012200* Miscellaneous edited fields used only to build report lines -
012300* see Wsdprpt for the print-line layouts themselves.
012400*
012500 01  WS-EDIT-FIELDS.
012600     03  WS-EDIT-PCT               PIC -(03)9.99.
012700     03  WS-EDIT-AMT               PIC -(07)9.99.
012800     03  WS-EDIT-QTY               PIC -(05)9.9999.
012900     03  WS-EDIT-SCORE             PIC -(02)9.99.
013000     03  FILLER                    PIC X(02)     VALUE SPACES.
013100*
013200
013300
013400
013500
