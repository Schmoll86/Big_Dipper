000100*****************************************************************
000200*                                                                *
000300*             Big  Dipper  -  Position  Report                   *
000400*                                                                *
000500*   Stand-alone report run, normally taken at end of day or on   *
000600*   demand from the desk.  Reads the equity-class holdings,      *
000700*   sorts them descending by market value, prints one detail     *
000800*   line per holding, a total line and a margin status block.    *
000900*   Shares no state with Dp000 - each run of the cycle refreshes  *
001000*   the Positions file this program simply reports on.           *
001100*                                                                *
001200*****************************************************************
001300*
001400 IDENTIFICATION          DIVISION.
001500*================================
001600*
001700 PROGRAM-ID.              DP070.
001800 AUTHOR.                  V B COEN.
001900 INSTALLATION.            APPLEWOOD COMPUTERS.
002000 DATE-WRITTEN.            20/12/87.
002100 DATE-COMPILED.
002200 SECURITY.                COPYRIGHT (C) 1987-2026 AND LATER,
002300*                         VINCENT BRYAN COEN.
002400*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002500*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002600*
002700* CHANGES:
002800* 20/12/87 VBC - CREATED, FIRST CUT OF THE POSITION REPORT.
002900* 04/01/88 VBC - SORT DESCENDING ON MARKET VALUE ADDED, WAS PRINTING
003000*                POSITIONS FILE ORDER (I.E. ACCOUNT-OPENED ORDER).
003100* 17/06/89 DMW - ADDED THE MARGIN STATUS BLOCK AT THE FOOT OF THE
003200*                REPORT PER OPS REQUEST.
003300* 25/09/92 VBC - EXCLUDED OPTION-CLASS HOLDINGS FROM THE REPORT,
003400*                WAS DOUBLE-COUNTING THEM IN THE TOTAL LINE.
003500* 12/03/96 VBC - P AND L PERCENT COLUMN ADDED.
003600* 06/06/98 VBC - Y2K: NO DATE FIELDS CARRIED IN THIS PROGRAM, REVIEW
003700*                COMPLETE, NOTHING TO CHANGE.
003800* 14/02/99 VBC - Y2K: CONFIRMED AGAIN AFTER WSDPPOS REVIEW, SIGNED
003900*                OFF FOR MILLENNIUM ROLL.
004000* 11/04/05 RTP - BB400 MARGIN RATIO NOW MATCHES DP000'S AA200 CALC
004100*                EXACTLY, WAS ROUNDING DIFFERENTLY AND CONFUSING
004200*                THE DESK ON A BRAKED DAY.
004300* 17/11/09 VBC - MIGRATION TO GNU COBOL BUILD - NO LOGIC CHANGE.
004400* 16/04/24 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS.
004500* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
004600* 26/01/26 VBC - REWRITTEN FOR THE BIG DIPPER POSITION REPORT - SEE
004700*                DESIGN NOTES.
004800* 09/08/26 RTP - BB600 WAS ONLY EVER SHOWING THE EMERGENCY-BRAKE
004900*                FLAG - ADDED THE SEPARATE MAX-MARGIN-PCT FLAG THE
005000*                DESK ALSO WANTED ON THIS REPORT.
005100*
005200*************************************************************************
005300*
005400* COPYRIGHT NOTICE.
005500* ****************
005600*
005700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS UPDATED
005800* 2024-04-16.
005900*
006000* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006100* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1987-2026
006200* AND LATER.
006300*
006400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
006500* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
006600* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR PERSONAL USE
006700* AND BUSINESS USE, EXCLUDING RESALE, RENTAL OR HIRE.
006800*
006900* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT
007000* ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
007100* FITNESS FOR A PARTICULAR PURPOSE.
007200*
007300*************************************************************************
007400*
007500 ENVIRONMENT              DIVISION.
007600*================================
007700*
007800 CONFIGURATION            SECTION.
007900*--------------------------------
008000*
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300*
008400 INPUT-OUTPUT             SECTION.
008500*--------------------------------
008600*
008700 FILE-CONTROL.
008800     COPY "SELDPPOS.cob".
008900*
009000 DATA                     DIVISION.
009100*================================
009200*
009300 FILE                     SECTION.
009400*--------------------------------
009500*
009600     COPY "FDDPPOS.cob".
009700*
009800 WORKING-STORAGE          SECTION.
009900*--------------------------------
010000*
010100 77  WS-PROG-NAME              PIC X(17) VALUE "DP070 (3.00.02)".
010200*
010300     COPY "WSDPACC.cob".
010400     COPY "WSDPCFG.cob".
010500     COPY "WSDPRPT.cob".
010600*
010700 01  WS-SWITCHES.
010800     03  WS-SORT-EOF-SW            PIC X(01)      VALUE "N".
010900         88  WS-SORT-AT-EOF            VALUE "Y".
011000     03  WS-POS-EOF-SW            PIC X(01)      VALUE "N".
011100         88  WS-POS-AT-EOF            VALUE "Y".
011200     03  WS-COLLATERAL-SW          PIC X(01)      VALUE "N".
011300         88  WS-IS-COLLATERAL          VALUE "Y".
011400     03  FILLER                    PIC X(02)      VALUE SPACES.
011500*
011600 01  WS-FILE-STATUS.
011700     03  WS-POS-STATUS             PIC X(02)      VALUE SPACES.
011800     03  WS-RPT-STATUS             PIC X(02)      VALUE SPACES.
011900     03  WS-ACT-STATUS             PIC X(02)      VALUE SPACES.
012000     03  FILLER                    PIC X(02)      VALUE SPACES.
012100*
012200 01  WS-ACCOUNT-FIGURES.
012300     03  WS-EQUITY                 PIC S9(09)V99  COMP-3 VALUE +0.
012400     03  WS-CASH                   PIC S9(09)V99  COMP-3 VALUE +0.
012500     03  WS-MARGIN-DEBT            PIC S9(09)V99  COMP-3 VALUE +0.
012600     03  WS-MARGIN-RATIO           PIC S9V9999    COMP-3 VALUE +0.
012700     03  FILLER                    PIC X(02)      VALUE SPACES.
012800*
012900* Working table of equity-class holdings, loaded off the sort file
013000* in descending market-value order.  Bounded by the same 44-symbol
013100* watchlist ceiling Dp000 uses - the desk does not hold more names
013200* than the watchlist carries.
013300*
013400 01  WS-HOLDING-TABLE.
013500     03  WS-HOLDING-COUNT          PIC S9(04)     COMP    VALUE +0.
013600     03  WS-HOLDING-ENTRY OCCURS 44 TIMES
013700                          INDEXED BY WS-HOLDING-IX.
013800         05  WS-HOLDING-SYMBOL         PIC X(06).
013900         05  WS-HOLDING-QTY            PIC S9(07)V9999 COMP-3.
014000         05  WS-HOLDING-AVG-COST       PIC S9(07)V99  COMP-3.
014100         05  WS-HOLDING-CURRENT        PIC S9(07)V99  COMP-3.
014200         05  WS-HOLDING-VALUE          PIC S9(09)V99  COMP-3.
014300     03  FILLER                    PIC X(02).
014400*
014500 01  WS-REPORT-TOTALS.
014600     03  WS-TOTAL-VALUE            PIC S9(09)V99  COMP-3 VALUE +0.
014700     03  WS-TOTAL-PCT              PIC S9V9999    COMP-3 VALUE +0.
014800     03  WS-PCT-EQUITY             PIC S9V9999    COMP-3 VALUE +0.
014900     03  WS-PL-PCT                 PIC S9(03)V9999 COMP-3 VALUE +0.
015000     03  WS-COST-BASIS             PIC S9(09)V99  COMP-3 VALUE +0.
015100     03  WS-SUBSCRIPT-1            PIC S9(05)     COMP    VALUE +0.
015200     03  FILLER                    PIC X(02)     VALUE SPACES.
015300*
015400 PROCEDURE                DIVISION.
015500*==================================
015600*
015700*****************************************************************
015800*    Bb000 - Main Line Control                                  *
015900*****************************************************************
016000*
016100 BB000-MAIN.
016200     PERFORM  BB050-READ-ACCOUNT   THRU BB050-EXIT.
016300     PERFORM  BB100-SORT-POSITIONS THRU BB100-EXIT.
016400     PERFORM  BB150-OPEN-REPORT    THRU BB150-EXIT.
016500     PERFORM  BB200-PRINT-HEADING  THRU BB200-EXIT.
016600     IF       WS-HOLDING-COUNT = ZERO
016700              PERFORM BB250-PRINT-NO-HOLDINGS THRU BB250-EXIT
016800     ELSE
016900              SET WS-HOLDING-IX TO 1
017000              PERFORM BB300-PRINT-DETAIL THRU BB300-EXIT
017100                       VARYING WS-HOLDING-IX FROM 1 BY 1
017200                       UNTIL WS-HOLDING-IX > WS-HOLDING-COUNT
017300              PERFORM BB400-PRINT-TOTAL THRU BB400-EXIT
017400     END-IF.
017500     PERFORM  BB500-CALC-MARGIN    THRU BB500-EXIT.
017600     PERFORM  BB600-PRINT-MARGIN-STATUS THRU BB600-EXIT.
017700     CLOSE    DP-PRINT-FILE.
017800     STOP RUN.
017900 BB000-EXIT.  EXIT.
018000*
018100*****************************************************************
018200*    Bb050 - Read The Account Snapshot For The Margin Block      *
018300*****************************************************************
018400*
018500 BB050-READ-ACCOUNT.
018600     OPEN     INPUT DP-ACCOUNT-FILE.
018700     READ     DP-ACCOUNT-FILE
018800              AT END MOVE ZERO TO DP-ACCT-EQUITY DP-ACCT-CASH.
018900     MOVE     DP-ACCT-EQUITY TO WS-EQUITY.
019000     MOVE     DP-ACCT-CASH   TO WS-CASH.
019100     CLOSE    DP-ACCOUNT-FILE.
019200 BB050-EXIT.  EXIT.
019300*
019400*****************************************************************
019500*    Bb100 - Sort The Equity-Class Positions Descending By       *
019600*    Market Value, Collateral Symbols Excluded, And Load The     *
019700*    Working Table From The Sorted Output                        *
019800*****************************************************************
019900*
020000 BB100-SORT-POSITIONS.
020100     MOVE     ZERO TO WS-HOLDING-COUNT WS-TOTAL-VALUE
020200                       WS-COST-BASIS.
020300     SORT     DP-SORT-FILE
020400              ON DESCENDING KEY DP-SORT-MARKET-VALUE
020500              INPUT PROCEDURE  BB110-SUPPLY-SORT-FILE
020600              GIVING           DP-SORT-FILE.
020700     PERFORM  BB120-LOAD-TABLE THRU BB120-EXIT.
020800 BB100-EXIT.  EXIT.
020900*
021000 BB110-SUPPLY-SORT-FILE.
021100     OPEN     INPUT DP-POSITION-FILE.
021200     READ     DP-POSITION-FILE
021300              AT END MOVE "Y" TO WS-POS-EOF-SW.
021400     PERFORM  BB112-RELEASE-ONE THRU BB112-EXIT
021500              UNTIL WS-POS-AT-EOF.
021600     CLOSE    DP-POSITION-FILE.
021700 BB110-EXIT.  EXIT.
021800*
021900 BB112-RELEASE-ONE.
022000     IF       DP-POS-CLASS-EQUITY
022100              PERFORM BB114-CHECK-COLLATERAL THRU BB114-EXIT
022200              IF NOT WS-IS-COLLATERAL
022300                   MOVE DP-POS-MARKET-VALUE TO DP-SORT-MARKET-VALUE
022400                   MOVE DP-POS-SYMBOL       TO DP-SORT-SYMBOL
022500                   MOVE DP-POS-ASSET-CLASS  TO DP-SORT-ASSET-CLASS
022600                   MOVE DP-POS-QTY          TO DP-SORT-QTY
022700                   MOVE DP-POS-AVG-COST     TO DP-SORT-AVG-COST
022800                   MOVE DP-POS-CURRENT-PRICE TO DP-SORT-CURRENT-PRICE
022900                   RELEASE DP-SORT-RECORD
023000              END-IF
023100     END-IF.
023200     READ     DP-POSITION-FILE
023300              AT END MOVE "Y" TO WS-POS-EOF-SW.
023400 BB112-EXIT.  EXIT.
023500*
023600 BB114-CHECK-COLLATERAL.
023700     MOVE     "N" TO WS-COLLATERAL-SW.
023800     SET      DP-CFG-COLLAT-IX TO 1.
023900     SEARCH   DP-CFG-COLLATERAL-ENTRY
024000              AT END NEXT SENTENCE
024100              WHEN DP-CFG-COLLATERAL-ENTRY (DP-CFG-COLLAT-IX) =
024200                       DP-POS-SYMBOL
024300                   MOVE "Y" TO WS-COLLATERAL-SW.
024400 BB114-EXIT.  EXIT.
024500*
024600 BB120-LOAD-TABLE.
024700     MOVE     "N" TO WS-SORT-EOF-SW.
024800     RETURN   DP-SORT-FILE
024900              AT END MOVE "Y" TO WS-SORT-EOF-SW.
025000     PERFORM  BB122-STORE-HOLDING THRU BB122-EXIT
025100              UNTIL WS-SORT-AT-EOF
025200                 OR WS-HOLDING-COUNT >= 44.
025300 BB120-EXIT.  EXIT.
025400*
025500 BB122-STORE-HOLDING.
025600     ADD      1 TO WS-HOLDING-COUNT.
025700     SET      WS-HOLDING-IX TO WS-HOLDING-COUNT.
025800     MOVE     DP-SORT-SYMBOL        TO
025900                       WS-HOLDING-SYMBOL  (WS-HOLDING-IX).
026000     MOVE     DP-SORT-QTY           TO
026100                       WS-HOLDING-QTY     (WS-HOLDING-IX).
026200     MOVE     DP-SORT-AVG-COST      TO
026300                       WS-HOLDING-AVG-COST (WS-HOLDING-IX).
026400     MOVE     DP-SORT-CURRENT-PRICE TO
026500                       WS-HOLDING-CURRENT (WS-HOLDING-IX).
026600     MOVE     DP-SORT-MARKET-VALUE  TO
026700                       WS-HOLDING-VALUE   (WS-HOLDING-IX).
026800     ADD      DP-SORT-MARKET-VALUE TO WS-TOTAL-VALUE.
026900     COMPUTE  WS-COST-BASIS = WS-COST-BASIS +
027000              (DP-SORT-QTY * DP-SORT-AVG-COST).
027100     RETURN   DP-SORT-FILE
027200              AT END MOVE "Y" TO WS-SORT-EOF-SW.
027300 BB122-EXIT.  EXIT.
027400*
027500*****************************************************************
027600*    Bb150 / Bb200 - Open The Print File And Print The Heading   *
027700*****************************************************************
027800*
027900 BB150-OPEN-REPORT.
028000     OPEN     OUTPUT DP-PRINT-FILE.
028100 BB150-EXIT.  EXIT.
028200*
028300 BB200-PRINT-HEADING.
028400     MOVE     SPACES TO DP-PRINT-LINE.
028500     MOVE     "BIG DIPPER POSITION REPORT" TO DP-RH-TITLE.
028600     MOVE     "HOLDINGS" TO DP-RH-MODE.
028700     MOVE     "SYMBOL COUNT...." TO DP-RH-SYMBOL-COUNT-LIT.
028800     MOVE     WS-HOLDING-COUNT TO DP-RH-SYMBOL-COUNT.
028900     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
029000 BB200-EXIT.  EXIT.
029100*
029200 BB250-PRINT-NO-HOLDINGS.
029300     MOVE     SPACES TO DP-PRINT-LINE.
029400     MOVE     "NO EQUITY-CLASS HOLDINGS ON FILE" TO DP-RH-TITLE.
029500     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
029600 BB250-EXIT.  EXIT.
029700*
029800*****************************************************************
029900*    Bb300 - One Detail Line Per Holding, Descending Value Order *
030000*****************************************************************
030100*
030200 BB300-PRINT-DETAIL.
030300     MOVE     SPACES TO DP-PRINT-LINE.
030400     MOVE     WS-HOLDING-SYMBOL (WS-HOLDING-IX) TO DP-PD-SYMBOL.
030500     MOVE     WS-HOLDING-QTY    (WS-HOLDING-IX) TO DP-PD-SHARES.
030600     MOVE     WS-HOLDING-AVG-COST (WS-HOLDING-IX) TO DP-PD-AVG-COST.
030700     MOVE     WS-HOLDING-CURRENT  (WS-HOLDING-IX) TO DP-PD-CURRENT.
030800     MOVE     WS-HOLDING-VALUE    (WS-HOLDING-IX) TO DP-PD-VALUE.
030900     IF       WS-EQUITY > ZERO
031000              COMPUTE WS-PCT-EQUITY ROUNDED =
031100                       (WS-HOLDING-VALUE (WS-HOLDING-IX) / WS-EQUITY)
031200                       * 100
031300     ELSE
031400              MOVE ZERO TO WS-PCT-EQUITY
031500     END-IF.
031600     MOVE     WS-PCT-EQUITY TO DP-PD-PCT-EQUITY.
031700     IF       WS-HOLDING-AVG-COST (WS-HOLDING-IX) > ZERO
031800              COMPUTE WS-PL-PCT ROUNDED =
031900                       ((WS-HOLDING-CURRENT (WS-HOLDING-IX) -
032000                         WS-HOLDING-AVG-COST (WS-HOLDING-IX)) /
032100                        WS-HOLDING-AVG-COST (WS-HOLDING-IX)) * 100
032200     ELSE
032300              MOVE ZERO TO WS-PL-PCT
032400     END-IF.
032500     MOVE     WS-PL-PCT TO DP-PD-PL-PCT.
032600     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
032700 BB300-EXIT.  EXIT.
032800*
032900*****************************************************************
033000*    Bb400 - Total Line                                          *
033100*****************************************************************
033200*
033300 BB400-PRINT-TOTAL.
033400     MOVE     SPACES TO DP-PRINT-LINE.
033500     MOVE     "TOTAL VALUE.." TO DP-PT-LIT.
033600     MOVE     WS-TOTAL-VALUE TO DP-PT-VALUE.
033700     MOVE     "PCT OF EQUITY.." TO DP-PT-PCT-LIT.
033800     IF       WS-EQUITY > ZERO
033900              COMPUTE WS-TOTAL-PCT ROUNDED =
034000                       (WS-TOTAL-VALUE / WS-EQUITY) * 100
034100     ELSE
034200              MOVE ZERO TO WS-TOTAL-PCT
034300     END-IF.
034400     MOVE     WS-TOTAL-PCT TO DP-PT-PCT.
034500     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
034600 BB400-EXIT.  EXIT.
034700*
034800*****************************************************************
034900*    Bb500 - Margin Ratio, Same Formula As Dp000's Aa200          *
035000*****************************************************************
035100*
035200 BB500-CALC-MARGIN.
035300     IF       WS-CASH < ZERO
035400              COMPUTE WS-MARGIN-DEBT = ZERO - WS-CASH
035500     ELSE
035600              MOVE ZERO TO WS-MARGIN-DEBT
035700     END-IF.
035800     IF       WS-EQUITY > ZERO
035900              COMPUTE WS-MARGIN-RATIO ROUNDED =
036000                       WS-MARGIN-DEBT / WS-EQUITY
036100     ELSE
036200              MOVE ZERO TO WS-MARGIN-RATIO
036300     END-IF.
036400 BB500-EXIT.  EXIT.
036500*
036600*****************************************************************
036700*    Bb600 - Margin Status Block                                 *
036800*****************************************************************
036900*
037000 BB600-PRINT-MARGIN-STATUS.
037100     MOVE     SPACES TO DP-PRINT-LINE.
037200     MOVE     "CASH...." TO DP-PM-CASH-LIT.
037300     MOVE     WS-CASH TO DP-PM-CASH.
037400     MOVE     "MARGIN DEBT.." TO DP-PM-DEBT-LIT.
037500     MOVE     WS-MARGIN-DEBT TO DP-PM-DEBT.
037600     MOVE     "MARGIN RATIO.." TO DP-PM-RATIO-LIT.
037700     MOVE     WS-MARGIN-RATIO TO DP-PM-RATIO.
037800     IF       DP-CFG-USE-MARGIN
037900       AND    WS-MARGIN-RATIO > DP-CFG-MARGIN-SAFETY-THRESH
038000              MOVE "BRAKE WOULD BE ON" TO DP-PM-BRAKE-FLAG
038100     ELSE
038200              MOVE "BRAKE CLEAR" TO DP-PM-BRAKE-FLAG
038300     END-IF.
038400     IF       DP-CFG-USE-MARGIN
038500       AND    WS-MARGIN-RATIO > DP-CFG-MAX-MARGIN-PCT
038600              MOVE "OVER MAX MARGIN" TO DP-PM-MARGIN-FLAG
038700     ELSE
038800              MOVE "MAX MARGIN OK" TO DP-PM-MARGIN-FLAG
038900     END-IF.
039000     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
039100 BB600-EXIT.  EXIT.
039200
039300
039400
039500
