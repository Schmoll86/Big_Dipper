000100*****************************************************************
000200*                                                                *
000300*             Big  Dipper  -  Dip-Logic  Rule  Module            *
000400*                                                                *
000500*   This module holds every pure calculation used by the        *
000600*   dip-scan cycle (Dp000) - the dip fraction, the buy/no-buy    *
000700*   ladder, share sizing, limit pricing and the opportunity      *
000800*   score.  It knows nothing about files; it is called once      *
000900*   per decision with Dp-Lnk-Block (and, for the dip itself,     *
001000*   the symbol's bar history) and returns its answer in the      *
001100*   same block.  Keep it that way - Aa000 in Dp000 does not      *
001200*   perform I/O and this module must not either.                 *
001300*                                                                *
001400*****************************************************************
001500*
001600 IDENTIFICATION          DIVISION.
001700*================================
001800*
001900 PROGRAM-ID.              DP050.
002000 AUTHOR.                  V B COEN.
002100 INSTALLATION.            APPLEWOOD COMPUTERS.
002200 DATE-WRITTEN.            14/12/87.
002300 DATE-COMPILED.
002400 SECURITY.                COPYRIGHT (C) 1987-2026 AND LATER,
002500                           VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002600                           THE GNU GENERAL PUBLIC LICENSE.  SEE
002700                           THE FILE COPYING FOR DETAILS.
002800*
002900* Remarks.                Dip-Logic rule module for the Big
003000*                          Dipper buy-the-dip dip-scan cycle.
003100*                          Called by Dp000 (and by Dp070 for the
003200*                          P/L narrative) once per decision, with
003300*                          Dp-Lnk-Function selecting which rule
003400*                          to run.
003500*
003600* Called modules.         None.
003700*
003800* Files used.              None - this is a calculation-only
003900*                          toolbox module, no I-O of its own.
004000*
004100*-----------------------------------------------------------------
004200* Change log.
004300*-----------------------------------------------------------------
004400* 14/12/87 vbc -       Created - dip percentage and buy ladder
004500*                      only, first cut for the pilot desk.
004600* 02/03/88 vbc -   .01 Added share-sizing paragraph, requested by
004700*                      the desk after the pilot ran cash-only.
004800* 19/07/89 vbc -   .02 Added limit-price and extended-hours
004900*                      variant.
005000* 11/01/91 vbc -   .03 Added opportunity-score paragraph so the
005100*                      main cycle could rank multiple dips.
005200* 23/09/93 vbc -   .04 Added intraday-drop paragraph for the
005300*                      volatile-ticker list.
005400* 06/06/98 vbc -   .05 Y2K READINESS REVIEW - Dp-Lnk-Block carries
005500*                      no date fields, module unaffected, signed
005600*                      off.
005700* 14/02/99 vbc -   .06 Y2K re-confirmed after Wsdpbar redefine
005800*                      added a Ccyy window - still no exposure
005900*                      here.
006000* 08/11/02 dmw -   .07 Volatility clamp floor/ceiling moved to
006100*                      Wsdpcfg as named constants, were literals.
006200* 17/05/07 rtp -   .08 Cc200 dynamic cooldown floor corrected to
006300*                      1 hour flat, was flooring to zero on a
006400*                      12% dip.
006500* 29/08/11 vbc -   .09 Cc400 now falls back Ask to Bid (and vice
006600*                      versa) before giving up, was rejecting the
006700*                      order outright.
006800* 03/04/16 dmw -   .10 Cc300 rounds shares to 4 decimals throughout,
006900*                      was truncating on the desk's request.
007000* 21/10/25 vbc - 3.00  Rebuilt for the current watchlist rules
007100*                      brief - Cc100 now takes the bar table
007200*                      directly instead of a pre-computed high.
007300* 30/12/25 rtp -   .01 Cc200 check 3 (position at max) now uses
007400*                      Greater-Or-Equal, was Greater-Than only.
007500* 18/01/26 vbc -   .02 Added Dp-Lnk-Reject-Reason on every reject
007600*                      path, previously only set on check 1 and 2.
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100 CONFIGURATION           SECTION.
008200 SPECIAL-NAMES.
008300     C01                   IS TOP-OF-FORM.
008400*
008500 DATA                    DIVISION.
008600*================================
008700*
008800 WORKING-STORAGE SECTION.
008900*------------------------
009000*
009100 77  WS-PROG-NAME              PIC X(17) VALUE "DP050 (3.00.02)".
009200*
009300 COPY "WSDPCFG.cob".
009400*
009500 01  CC-WORK-FIELDS.
009600     03  CC-ABS-DIP                PIC S9V9999    COMP-3  VALUE +0.
009700     03  CC-DIP-RATIO              PIC S9(03)V9999 COMP-3 VALUE +0.
009800     03  CC-SIZE-MULTIPLIER        PIC S9(03)V9999 COMP-3 VALUE +0.
009900     03  CC-VOL-CLAMPED            PIC S9V9999    COMP-3  VALUE +0.
010000     03  CC-TARGET-VALUE           PIC S9(09)V99  COMP-3  VALUE +0.
010100     03  CC-MAX-TARGET-VALUE       PIC S9(09)V99  COMP-3  VALUE +0.
010200     03  CC-ADDITIONAL-VALUE       PIC S9(09)V99  COMP-3  VALUE +0.
010300     03  CC-EFFECTIVE-COOLDOWN     PIC S9(03)      COMP    VALUE +0.
010400     03  CC-RECENT-HIGH            PIC S9(07)V99  COMP-3  VALUE +0.
010500     03  CC-START-SUB              PIC S9(05)      COMP    VALUE +0.
010600     03  CC-SUB                    PIC S9(05)      COMP    VALUE +0.
010700     03  CC-USE-ASK                PIC S9(07)V99  COMP-3  VALUE +0.
010800     03  FILLER                    PIC X(02)     VALUE SPACES.
010900*
011000 LINKAGE                 SECTION.
011100*-----------------------------
011200*
011300 COPY "WSDPLNK.cob".
011400*
011500* Dp-Sym-Bars is copied here purely for the shape of the bar
011600* table Cc100 needs - Dp000 owns the storage, this is a Using
011700* parameter, not a working copy.
011800*
011900 01  DP-SYM-BARS-PARM.
012000     03  DP-SBP-COUNT              PIC S9(04)     COMP.
012100     03  DP-SBP-ENTRY OCCURS 30 TIMES
012200                       INDEXED BY DP-SBP-IX.
012300         05  DP-SBP-OPEN               PIC S9(07)V99  COMP-3.
012400         05  DP-SBP-HIGH               PIC S9(07)V99  COMP-3.
012500         05  DP-SBP-LOW                PIC S9(07)V99  COMP-3.
012600         05  DP-SBP-CLOSE              PIC S9(07)V99  COMP-3.
012700     03  FILLER                    PIC X(02).
012800*
012900 PROCEDURE  DIVISION USING DP-LNK-BLOCK
013000                           DP-SYM-BARS-PARM.
013100*=========================================
013200*
013300 CC000-MAIN.
013400     MOVE     "N"              TO DP-LNK-RESULT-SW.
013500     MOVE     SPACES           TO DP-LNK-REJECT-REASON.
013600     IF       DP-LNK-CALC-DIP
013700              PERFORM CC100-CALC-DIP     THRU CC100-EXIT
013800     ELSE
013900     IF       DP-LNK-SHOULD-BUY
014000              PERFORM CC200-SHOULD-BUY   THRU CC200-EXIT
014100     ELSE
014200     IF       DP-LNK-CALC-SHARES
014300              PERFORM CC300-CALC-SHARES  THRU CC300-EXIT
014400     ELSE
014500     IF       DP-LNK-CALC-LIMIT
014600              PERFORM CC400-CALC-LIMIT-PRICE THRU CC400-EXIT
014700     ELSE
014800     IF       DP-LNK-CALC-SCORE
014900              PERFORM CC500-CALC-SCORE   THRU CC500-EXIT
015000     ELSE
015100     IF       DP-LNK-CALC-INTRADAY
015200              PERFORM CC600-CALC-INTRADAY-DROP THRU CC600-EXIT.
015300*
015400     GO       TO CC999-EXIT-PROGRAM.
015500*
015600*-----------------------------------------------------------------
015700* Cc100 - Calculate-Dip.
015800*   Recent-High is the highest close over the last Lookback-Days
015900*   bars (indices Count-19 .. Count of Dp-Sbp-Entry).  A dip is
016000*   only reported when the current price is below that high.
016100*-----------------------------------------------------------------
016200*
016300 CC100-CALC-DIP.
016400     IF       DP-SBP-COUNT < DP-CFG-LOOKBACK-DAYS
016500              GO TO CC100-EXIT.
016600*
016700     COMPUTE  CC-START-SUB = DP-SBP-COUNT
016800                            - DP-CFG-LOOKBACK-DAYS + 1.
016900     IF       CC-START-SUB < 1
017000              MOVE 1 TO CC-START-SUB.
017100     MOVE     ZERO             TO CC-RECENT-HIGH.
017200     MOVE     CC-START-SUB     TO CC-SUB.
017300     PERFORM  CC110-FIND-HIGH THRU CC110-EXIT
017400              UNTIL CC-SUB > DP-SBP-COUNT.
017500*
017600     IF       CC-RECENT-HIGH NOT > ZERO
017700              GO TO CC100-EXIT.
017800*
017900     COMPUTE  DP-LNK-DIP-PCT ROUNDED =
018000              (DP-LNK-CURRENT-PRICE - CC-RECENT-HIGH)
018100              / CC-RECENT-HIGH.
018200*
018300     IF       DP-LNK-DIP-PCT < ZERO
018400              MOVE "A" TO DP-LNK-RESULT-SW
018500     ELSE
018600              MOVE "N" TO DP-LNK-RESULT-SW.
018700*
018800 CC100-EXIT.  EXIT.
018900*
019000 CC110-FIND-HIGH.
019100     IF       DP-SBP-CLOSE (CC-SUB) > CC-RECENT-HIGH
019200              MOVE DP-SBP-CLOSE (CC-SUB) TO CC-RECENT-HIGH.
019300     ADD      1                TO CC-SUB.
019400*
019500 CC110-EXIT.  EXIT.
019600*
019700*-----------------------------------------------------------------
019800* Cc200 - Should-Buy.
019900*   Checks run in the order given in the rules brief - the first
020000*   failure wins and its reason is returned, no further checks
020100*   are made once one fails.
020200*-----------------------------------------------------------------
020300*
020400 CC200-SHOULD-BUY.
020500     MOVE     DP-LNK-DIP-PCT   TO CC-ABS-DIP.
020600     IF       CC-ABS-DIP < ZERO
020700              COMPUTE CC-ABS-DIP = ZERO - CC-ABS-DIP.
020800*
020900     IF       CC-ABS-DIP < DP-CFG-MIN-ABSOLUTE-DIP
021000              MOVE "R" TO DP-LNK-RESULT-SW
021100              MOVE "BELOW ABSOLUTE MINIMUM" TO DP-LNK-REJECT-REASON
021200              GO TO CC200-EXIT.
021300*
021400     IF       CC-ABS-DIP < DP-LNK-THRESHOLD
021500              MOVE "R" TO DP-LNK-RESULT-SW
021600              MOVE "BELOW THRESHOLD" TO DP-LNK-REJECT-REASON
021700              GO TO CC200-EXIT.
021800*
021900     IF       DP-LNK-CURR-POS-VALUE >= DP-LNK-MAX-POS-VALUE
022000              MOVE "R" TO DP-LNK-RESULT-SW
022100              MOVE "POSITION AT MAX" TO DP-LNK-REJECT-REASON
022200              GO TO CC200-EXIT.
022300*
022400     MOVE     DP-CFG-COOLDOWN-HOURS TO CC-EFFECTIVE-COOLDOWN.
022500     IF       CC-ABS-DIP > DP-CFG-HIGH-DIP-BREAK
022600              COMPUTE CC-EFFECTIVE-COOLDOWN =
022700                      DP-CFG-COOLDOWN-HOURS / 2
022800              IF   CC-EFFECTIVE-COOLDOWN < DP-CFG-MIN-COOLDOWN-HOURS
022900                   MOVE DP-CFG-MIN-COOLDOWN-HOURS
023000                        TO CC-EFFECTIVE-COOLDOWN
023100              END-IF
023200     END-IF.
023300*
023400     IF       DP-LNK-HOURS-SINCE < CC-EFFECTIVE-COOLDOWN
023500              MOVE "R" TO DP-LNK-RESULT-SW
023600              MOVE "COOLDOWN" TO DP-LNK-REJECT-REASON
023700              GO TO CC200-EXIT.
023800*
023900     MOVE     "A"              TO DP-LNK-RESULT-SW.
024000*
024100 CC200-EXIT.  EXIT.
024200*
024300*-----------------------------------------------------------------
024400* Cc300 - Calculate-Shares.
024500*   See the rules brief for the two worked examples - a 6% dip
024600*   on 32,000 equity sizes to 28.0000 shares at $100, a 12% dip
024700*   caps at 15% of equity for 48 shares at $100.
024800*-----------------------------------------------------------------
024900*
025000 CC300-CALC-SHARES.
025100     MOVE     DP-LNK-DIP-PCT   TO CC-ABS-DIP.
025200     IF       CC-ABS-DIP < ZERO
025300              COMPUTE CC-ABS-DIP = ZERO - CC-ABS-DIP.
025400*
025500     COMPUTE  CC-DIP-RATIO = CC-ABS-DIP / DP-CFG-BASELINE-DIP-RATIO.
025600     COMPUTE  CC-SIZE-MULTIPLIER =
025700              CC-DIP-RATIO * DP-CFG-DIP-MULTIPLIER
025800                            * DP-LNK-INTRADAY-MULT.
025900*
026000     IF       DP-LNK-VOLATILITY-FACTOR > ZERO
026100              MOVE DP-LNK-VOLATILITY-FACTOR TO CC-VOL-CLAMPED
026200              IF   CC-VOL-CLAMPED < DP-CFG-VOLATILITY-FLOOR
026300                   MOVE DP-CFG-VOLATILITY-FLOOR TO CC-VOL-CLAMPED
026400              END-IF
026500              IF   CC-VOL-CLAMPED > DP-CFG-VOLATILITY-CEILING
026600                   MOVE DP-CFG-VOLATILITY-CEILING TO CC-VOL-CLAMPED
026700              END-IF
026800     ELSE
026900              MOVE 1.00 TO CC-VOL-CLAMPED
027000     END-IF.
027100     COMPUTE  CC-SIZE-MULTIPLIER ROUNDED =
027200              CC-SIZE-MULTIPLIER / CC-VOL-CLAMPED.
027300*
027400     COMPUTE  CC-TARGET-VALUE ROUNDED =
027500              DP-LNK-EQUITY * DP-CFG-BASE-POSITION-PCT
027600                            * CC-SIZE-MULTIPLIER.
027700     COMPUTE  CC-MAX-TARGET-VALUE ROUNDED =
027800              DP-LNK-EQUITY * DP-CFG-MAX-POSITION-PCT.
027900     IF       CC-TARGET-VALUE > CC-MAX-TARGET-VALUE
028000              MOVE CC-MAX-TARGET-VALUE TO CC-TARGET-VALUE.
028100*
028200     COMPUTE  CC-ADDITIONAL-VALUE =
028300              CC-TARGET-VALUE - DP-LNK-CURR-POS-VALUE.
028400     IF       CC-ADDITIONAL-VALUE < ZERO
028500              MOVE ZERO TO CC-ADDITIONAL-VALUE.
028600*
028700     IF       CC-ADDITIONAL-VALUE < DP-CFG-MIN-ORDER-VALUE
028800              MOVE ZERO TO DP-LNK-SHARES
028900     ELSE
029000              IF   DP-LNK-CURRENT-PRICE > ZERO
029100                   COMPUTE DP-LNK-SHARES ROUNDED =
029200                           CC-ADDITIONAL-VALUE / DP-LNK-CURRENT-PRICE
029300              ELSE
029400                   MOVE ZERO TO DP-LNK-SHARES
029500              END-IF
029600     END-IF.
029700*
029800     MOVE     "A"              TO DP-LNK-RESULT-SW.
029900*
030000 CC300-EXIT.  EXIT.
030100*
030200*-----------------------------------------------------------------
030300* Cc400 - Calculate-Limit-Price.
030400*   Extended-hours quotes use the bid side; regular hours use the
030500*   ask side, falling back to the other side when one is zero.
030600*-----------------------------------------------------------------
030700*
030800 CC400-CALC-LIMIT-PRICE.
030900     IF       DP-LNK-EXTENDED-HOURS AND DP-LNK-BID-PRICE > ZERO
031000              COMPUTE DP-LNK-LIMIT-PRICE ROUNDED =
031100                      DP-LNK-BID-PRICE * DP-CFG-EXT-HOURS-BID-FACTOR
031200              MOVE "A" TO DP-LNK-RESULT-SW
031300              GO TO CC400-EXIT.
031400*
031500     MOVE     DP-LNK-ASK-PRICE TO CC-USE-ASK.
031600     IF       CC-USE-ASK NOT > ZERO
031700              MOVE DP-LNK-BID-PRICE TO CC-USE-ASK.
031800     IF       CC-USE-ASK NOT > ZERO
031900              MOVE "N" TO DP-LNK-RESULT-SW
032000              MOVE "NO ASK OR BID AVAILABLE" TO DP-LNK-REJECT-REASON
032100              GO TO CC400-EXIT.
032200*
032300     COMPUTE  DP-LNK-LIMIT-PRICE ROUNDED =
032400              CC-USE-ASK * (1 - DP-CFG-LIMIT-OFFSET-PCT).
032500     MOVE     "A"              TO DP-LNK-RESULT-SW.
032600*
032700 CC400-EXIT.  EXIT.
032800*
032900*-----------------------------------------------------------------
033000* Cc500 - Calculate-Opportunity-Score.
033100*-----------------------------------------------------------------
033200*
033300 CC500-CALC-SCORE.
033400     MOVE     DP-LNK-DIP-PCT   TO CC-ABS-DIP.
033500     IF       CC-ABS-DIP < ZERO
033600              COMPUTE CC-ABS-DIP = ZERO - CC-ABS-DIP.
033700*
033800     IF       DP-LNK-THRESHOLD NOT > ZERO
033900              MOVE "N" TO DP-LNK-RESULT-SW
034000              GO TO CC500-EXIT.
034100*
034200     COMPUTE  DP-LNK-SCORE ROUNDED =
034300              CC-ABS-DIP / DP-LNK-THRESHOLD.
034400     MOVE     "A"              TO DP-LNK-RESULT-SW.
034500*
034600 CC500-EXIT.  EXIT.
034700*
034800*-----------------------------------------------------------------
034900* Cc600 - Calculate-Intraday-Drop.
035000*   Negative Drop-Pct means the stock fell intraday.  No result
035100*   is returned when the open is not usable.
035200*-----------------------------------------------------------------
035300*
035400 CC600-CALC-INTRADAY-DROP.
035500     IF       DP-LNK-OPEN-PRICE NOT > ZERO
035600              MOVE "N" TO DP-LNK-RESULT-SW
035700              GO TO CC600-EXIT.
035800*
035900     COMPUTE  DP-LNK-DROP-PCT ROUNDED =
036000              (DP-LNK-CLOSE-PRICE - DP-LNK-OPEN-PRICE)
036100              / DP-LNK-OPEN-PRICE.
036200     MOVE     "A"              TO DP-LNK-RESULT-SW.
036300*
036400 CC600-EXIT.  EXIT.
036500*
036600 CC999-EXIT-PROGRAM.
036700     EXIT     PROGRAM.
036800*
036900
037000
