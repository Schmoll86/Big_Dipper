000100*****************************************************************
000200*                                                                *
000300*             Big  Dipper  -  Dip-Scan  Cycle  Driver            *
000400*                                                                *
000500*   One cycle = one run.  Reads the account snapshot, applies    *
000600*   the margin emergency brake, loads bars/quotes/positions,     *
000700*   scans the watchlist for buy-the-dip opportunities, sizes     *
000800*   and executes them in priority order against the margin and   *
000900*   buying-power limits, ages out stale pending orders, and      *
001000*   prints the cycle report.  The always-on scheduling loop and  *
001100*   the broker link are outside this program - see Aa090 for     *
001200*   the file set it actually touches.                            *
001300*                                                                *
001400*****************************************************************
001500*
001600 IDENTIFICATION          DIVISION.
001700*================================
001800*
001900 PROGRAM-ID.              DP000.
002000 AUTHOR.                  V B COEN.
002100 INSTALLATION.            APPLEWOOD COMPUTERS.
002200 DATE-WRITTEN.            04/12/87.
002300 DATE-COMPILED.
002400 SECURITY.                COPYRIGHT (C) 1987-2026 AND LATER,
002500*                         VINCENT BRYAN COEN.
002600*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002700*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002800*
002900* CHANGES:
003000* 04/12/87 VBC - CREATED, FIRST CUT OF THE SCAN/EXECUTE CYCLE.
003100* 09/12/87 VBC - ADDED AA050 CONFIG VALIDATION AFTER A BAD RE-LINK
003200*                SHIPPED A THRESHOLD OF 5.0 INSTEAD OF 0.05.
003300* 14/12/87 VBC - SPLIT DP050 OUT AS A CALLED MODULE SO THE RULES
003400*                CAN BE UNIT TESTED WITHOUT THE FILE SET.
003500* 21/01/88 VBC - PASS 2 PRIORITISE ADDED, WAS EXECUTING PASS 1
003600*                ORDER (I.E. WATCHLIST ORDER) BY MISTAKE.
003700* 30/03/89 DMW - AA800 PENDING-ORDER AGEING ADDED PER OPS REQUEST.
003800* 11/07/91 VBC - CORRECTED MARGIN-RATIO SIGN, WAS REPORTING BRAKE
003900*                ON A CREDIT BALANCE.
004000* 02/02/94 DMW - AA210 MISSED-OPPORTUNITY SCAN ADDED SO A BRAKED
004100*                CYCLE STILL TELLS THE DESK WHAT IT COULD NOT BUY.
004200* 19/05/95 VBC - INTRADAY-DROP MULTIPLIER ADDED FOR THE VOLATILE
004300*                TICKER LIST (IBIT/ARKK CLASS).
004400* 06/06/98 VBC - Y2K: BAR-DATE CARRIED AS X(8) CCYYMMDD THROUGHOUT,
004500*                NO WINDOWING, NO 2-DIGIT YEAR STORED ANYWHERE.
004600* 14/02/99 VBC - Y2K: CONFIRMED WSDPBAR REDEFINE (CCYY/MM/DD) HOLDS
004700*                4-DIGIT CENTURY, SIGNED OFF FOR MILLENNIUM ROLL.
004800* 08/09/03 RTP - CAPITAL-EXHAUSTION BLOCK ADDED, DESK COULD NOT
004900*                TELL WHY LATER ORDERS DID NOT FIRE.
005000* 17/11/09 VBC - MIGRATION TO GNU COBOL BUILD - NO LOGIC CHANGE.
005100* 16/04/24 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS.
005200* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
005300* 26/01/26 VBC - REWRITTEN FOR THE BIG DIPPER DIP-SCAN CYCLE - SEE
005400*                DESIGN NOTES.
005500* 09/08/26 RTP - AA212 SKIP TEST WAS A DOUBLED AND, LETTING A SYMBOL
005600*                CLEARING ONLY ONE OF THE TWO FLOORS PRINT AS A
005700*                MISSED OPPORTUNITY - CORRECTED TO A SINGLE OR TEST.
005800* 09/08/26 RTP - AA715 WAS BUILDING ITS MARGIN-CAPITAL PROJECTION IN
005900*                WS-EDIT-AMT, THE SAME FIELD AA705 STILL NEEDED FOR
006000*                THE ORDER-VALUE-VS-BUYING-POWER TEST - GIVEN ITS OWN
006100*                WS-MARGIN-PROJ-CASH FIELD.
006200* 09/08/26 RTP - AA410 KEPT THE OLDEST 30 BARS ON A LONG SYMBOL
006300*                HISTORY INSTEAD OF THE NEWEST - REWORKED TO FIND THE
006400*                LAST BAR AND BACK UP INTO THE TRUE TRAILING WINDOW.
006500* 09/08/26 RTP - AA740 WAS ADDING THE LIMIT-PRICE ORDER VALUE INTO
006600*                WS-COMMITTED-VALUE, UNDERSTATING WHAT LATER ORDERS
006700*                IN THE SAME CYCLE SEE IN AA715 - NOW ADDS THE
006800*                CURRENT-PRICE VALUE ALREADY HELD IN WS-EDIT-AMT.
006900*
007000*************************************************************************
007100*
007200* COPYRIGHT NOTICE.
007300* ****************
007400*
007500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS UPDATED
007600* 2024-04-16.
007700*
007800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1987-2026
008000* AND LATER.
008100*
008200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
008300* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
008400* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR PERSONAL USE
008500* AND BUSINESS USE, EXCLUDING RESALE, RENTAL OR HIRE.
008600*
008700* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT
008800* ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
008900* FITNESS FOR A PARTICULAR PURPOSE.
009000*
009100*************************************************************************
009200*
009300 ENVIRONMENT              DIVISION.
009400*================================
009500*
009600 CONFIGURATION            SECTION.
009700*--------------------------------
009800*
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM.
010100*
010200 INPUT-OUTPUT             SECTION.
010300*--------------------------------
010400*
010500 FILE-CONTROL.
010600     COPY "SELDPFIL.cob".
010700*
010800 DATA                     DIVISION.
010900*================================
011000*
011100 FILE                     SECTION.
011200*--------------------------------
011300*
011400     COPY "FDDPFIL.cob".
011500*
011600 WORKING-STORAGE          SECTION.
011700*--------------------------------
011800*
011900 77  WS-PROG-NAME              PIC X(17) VALUE "DP000 (3.00.05)".
012000*
012100     COPY "WSDPCFG.cob".
012200     COPY "WSDPOPP.cob".
012300     COPY "WSDPWRK.cob".
012400     COPY "WSDPRPT.cob".
012500*
012600*****************************************************************
012700*    Fields Local To The Scan Cycle, Not Shared With Dp050 Or    *
012800*    Dp070 - Kept Out Of Wsdpwrk As They Have No Business Being  *
012900*    In A Shared Copybook.                                       *
013000*****************************************************************
013100*
013200 01  WS-SCAN-FIELDS.
013300     03  WS-CURRENT-SYMBOL         PIC X(06)      VALUE SPACES.
013400     03  WS-CURRENT-PRICE          PIC S9(07)V99  COMP-3 VALUE +0.
013500     03  WS-ASK-PRICE              PIC S9(07)V99  COMP-3 VALUE +0.
013600     03  WS-BID-PRICE              PIC S9(07)V99  COMP-3 VALUE +0.
013700     03  WS-SCAN-THRESHOLD         PIC S9V9999    COMP-3 VALUE +0.
013800     03  WS-VOLATILITY-FACTOR      PIC S9V99      COMP-3 VALUE +0.
013900     03  WS-INTRADAY-MULT          PIC S9V99      COMP-3 VALUE +1.
014000     03  WS-INTRADAY-DROP          PIC S9V9999    COMP-3 VALUE +0.
014100     03  WS-INTRADAY-APPLIED-SW    PIC X(01)      VALUE "N".
014200         88  WS-INTRADAY-APPLIED       VALUE "Y".
014300     03  WS-COLLATERAL-SW          PIC X(01)      VALUE "N".
014400         88  WS-IS-COLLATERAL          VALUE "Y".
014500     03  WS-VOLATILE-SW            PIC X(01)      VALUE "N".
014600         88  WS-IS-VOLATILE            VALUE "Y".
014700     03  WS-HOURS-SINCE            PIC S9(05)V99  COMP-3 VALUE +0.
014800     03  WS-CURR-POS-VALUE         PIC S9(09)V99  COMP-3 VALUE +0.
014900     03  WS-MAX-POS-VALUE          PIC S9(09)V99  COMP-3 VALUE +0.
015000     03  WS-VALIDATION-REASON      PIC X(40)      VALUE SPACES.
015100     03  FILLER                    PIC X(02)      VALUE SPACES.
015200*
015300* Bar-window bookkeeping for Aa410 - Dp-All-Bars may carry more than
015400* 30 rows for a symbol, so Aa410 must locate the LAST row before it
015500* can back up 30 slots to the start of the true trailing window.
015600*
015700 01  WS-BAR-SCAN-WORK.
015800     03  WS-BAR-FIRST-IX           PIC S9(04)     COMP    VALUE +0.
015900     03  WS-BAR-LAST-IX            PIC S9(04)     COMP    VALUE +0.
016000     03  WS-BAR-COPY-START         PIC S9(04)     COMP    VALUE +0.
016100     03  FILLER                    PIC X(02)      VALUE SPACES.
016200*
016300 01  WS-VOL-WORK.
016400     03  WS-VOL-SUM                PIC S9(05)V9999 COMP-3 VALUE +0.
016500     03  WS-VOL-AVG                PIC S9V9999    COMP-3 VALUE +0.
016600     03  WS-VOL-BAR-CNT            PIC S9(03)     COMP    VALUE +0.
016700     03  WS-VOL-START-IX           PIC S9(04)     COMP    VALUE +0.
016800     03  WS-VOL-END-IX             PIC S9(04)     COMP    VALUE +0.
016900     03  WS-VOL-SUB                PIC S9(04)     COMP    VALUE +0.
017000     03  WS-VOL-RANGE-PCT          PIC S9V9999    COMP-3 VALUE +0.
017100     03  FILLER                    PIC X(02)      VALUE SPACES.
017200*
017300* Capital-exhaustion skip list - Aa700 fills it as orders miss on
017400* capital grounds; Aa760 prints it only if Ws-Executed-Cnt > zero,
017500* per the rules brief (a braked or all-cash-short run never shows
017600* this block, the skips are simply silent).
017700*
017800 01  WS-SKIP-TABLE.
017900     03  WS-SKIP-COUNT             PIC S9(04)     COMP    VALUE +0.
018000     03  WS-SKIP-ENTRY OCCURS 10 TIMES
018100                        INDEXED BY WS-SKIP-IX.
018200         05  WS-SKIP-SYMBOL            PIC X(06)      VALUE SPACES.
018300         05  WS-SKIP-DIP               PIC S9V9999    COMP-3 VALUE +0.
018400     03  FILLER                    PIC X(02)      VALUE SPACES.
018500*
018600 01  WS-SORT-WORK.
018700     03  WS-SORT-SWAPPED-SW        PIC X(01)      VALUE "N".
018800         88  WS-SORT-SWAPPED           VALUE "Y".
018900     03  WS-SORT-SAVE-ENTRY.
019000         05  FILLER                PIC X(50)      VALUE SPACES.
019100*
019200 LINKAGE                  SECTION.
019300*--------------------------------
019400*
019500     COPY "WSDPLNK.cob".
019600*
019700 PROCEDURE                DIVISION.
019800*==================================
019900*
020000*****************************************************************
020100*    Main Line Control                                          *
020200*****************************************************************
020300*
020400 AA000-MAIN.
020500     PERFORM AA090-OPEN-FILES     THRU AA090-EXIT.
020600     PERFORM AA050-VALIDATE-CONFIG THRU AA050-EXIT.
020700     IF       NOT WS-CONFIG-VALID
020800              PERFORM AA055-PRINT-CONFIG-HALT THRU AA055-EXIT
020900              GO TO AA990-WIND-DOWN.
021000     PERFORM AA100-READ-ACCOUNT   THRU AA100-EXIT.
021100     IF       DP-ACCT-EQUITY NOT > ZERO
021200              PERFORM AA105-PRINT-EQUITY-HALT THRU AA105-EXIT
021300              GO TO AA990-WIND-DOWN.
021400     PERFORM AA150-PRINT-HEADING  THRU AA150-EXIT.
021500     PERFORM AA200-MARGIN-BRAKE   THRU AA200-EXIT.
021600     PERFORM AA160-PRINT-ACCOUNT-BLOCK THRU AA160-EXIT.
021700     PERFORM AA300-LOAD-BARS      THRU AA300-EXIT.
021800     PERFORM AA320-LOAD-QUOTES    THRU AA320-EXIT.
021900     PERFORM AA340-LOAD-POSITIONS THRU AA340-EXIT.
022000     PERFORM AA170-PRINT-POSITIONS-BLOCK THRU AA170-EXIT.
022100     IF       WS-BRAKE-ON
022200              PERFORM AA210-MISSED-OPPORTUNITY-SCAN THRU AA210-EXIT
022300     ELSE
022400              PERFORM AA360-LOAD-LASTTRD  THRU AA360-EXIT
022500              PERFORM AA390-PASS1-CONTROL THRU AA390-EXIT
022600              PERFORM AA600-PRIORITISE    THRU AA600-EXIT
022700              PERFORM AA700-EXECUTE-ORDERS THRU AA700-EXIT
022800     END-IF.
022900     PERFORM AA800-AGE-PENDING-ORDERS THRU AA800-EXIT.
023000 AA990-WIND-DOWN.
023100     PERFORM AA095-CLOSE-FILES    THRU AA095-EXIT.
023200     STOP RUN.
023300 AA000-EXIT.  EXIT.
023400*
023500*****************************************************************
023600*    Aa050 - Startup Configuration Validation                   *
023700*****************************************************************
023800*
023900 AA050-VALIDATE-CONFIG.
024000     MOVE     "Y" TO WS-VALID-CONFIG-SW.
024100     MOVE     SPACES TO WS-VALIDATION-REASON.
024200     IF       DP-CFG-DEFAULT-THRESHOLD NOT > ZERO
024300       OR     DP-CFG-DEFAULT-THRESHOLD > .5000
024400              MOVE "N" TO WS-VALID-CONFIG-SW
024500              MOVE "DEFAULT THRESHOLD OUT OF RANGE" TO
024600                          WS-VALIDATION-REASON
024700              GO TO AA050-EXIT.
024800     SET      DP-CFG-THRESH-IX TO 1.
024900     PERFORM  AA052-CHECK-ONE-THRESHOLD THRU AA052-EXIT
025000              VARYING DP-CFG-THRESH-IX FROM 1 BY 1
025100              UNTIL DP-CFG-THRESH-IX > 21
025200                 OR NOT WS-CONFIG-VALID.
025300     IF       WS-CONFIG-VALID
025400       AND    DP-CFG-MAX-POSITION-PCT NOT > DP-CFG-BASE-POSITION-PCT
025500              MOVE "N" TO WS-VALID-CONFIG-SW
025600              MOVE "MAX-POSITION-PCT MUST EXCEED BASE-POSITION-PCT"
025700                       TO WS-VALIDATION-REASON.
025800 AA050-EXIT.  EXIT.
025900*
026000 AA052-CHECK-ONE-THRESHOLD.
026100     IF       DP-CFG-THRESH-VALUE (DP-CFG-THRESH-IX) NOT > ZERO
026200       OR     DP-CFG-THRESH-VALUE (DP-CFG-THRESH-IX) > .5000
026300              MOVE "N" TO WS-VALID-CONFIG-SW
026400              MOVE "OVERRIDE THRESHOLD OUT OF RANGE" TO
026500                          WS-VALIDATION-REASON.
026600 AA052-EXIT.  EXIT.
026700*
026800 AA055-PRINT-CONFIG-HALT.
026900     MOVE     SPACES TO DP-PRINT-LINE.
027000     MOVE     "*** CONFIG VALIDATION FAILED - RUN HALTED ***" TO
027100                       DP-RH-TITLE.
027200     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
027300     MOVE     SPACES TO DP-PRINT-LINE.
027400     MOVE     WS-VALIDATION-REASON TO DP-RH-TITLE.
027500     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
027600 AA055-EXIT.  EXIT.
027700*
027800*****************************************************************
027900*    Aa090 / Aa095 - Open And Close The File Set                *
028000*****************************************************************
028100*
028200 AA090-OPEN-FILES.
028300     OPEN     INPUT  DP-BAR-FILE
028400                     DP-QUOTE-FILE
028500                     DP-POSITION-FILE
028600                     DP-ACCOUNT-FILE
028700                     DP-LASTTRD-FILE
028800                     DP-PENDORD-FILE.
028900     OPEN     OUTPUT DP-ORDERS-FILE
029000                     DP-CANCELS-FILE
029100                     DP-PRINT-FILE.
029200 AA090-EXIT.  EXIT.
029300*
029400 AA095-CLOSE-FILES.
029500     CLOSE    DP-BAR-FILE      DP-QUOTE-FILE     DP-POSITION-FILE
029600              DP-ACCOUNT-FILE  DP-LASTTRD-FILE   DP-PENDORD-FILE
029700              DP-ORDERS-FILE   DP-CANCELS-FILE   DP-PRINT-FILE.
029800 AA095-EXIT.  EXIT.
029900*
030000*****************************************************************
030100*    Aa100 - Read The (Single) Account Snapshot Record           *
030200*****************************************************************
030300*
030400 AA100-READ-ACCOUNT.
030500     READ     DP-ACCOUNT-FILE
030600              AT END MOVE ZERO TO DP-ACCT-EQUITY.
030700 AA100-EXIT.  EXIT.
030800*
030900 AA105-PRINT-EQUITY-HALT.
031000     MOVE     SPACES TO DP-PRINT-LINE.
031100     MOVE     "*** ACCOUNT EQUITY NOT POSITIVE - RUN HALTED ***" TO
031200                       DP-RH-TITLE.
031300     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
031400 AA105-EXIT.  EXIT.
031500*
031600*****************************************************************
031700*    Aa150 / Aa160 / Aa170 - Header, Account And Positions       *
031800*    Report Blocks                                               *
031900*****************************************************************
032000*
032100 AA150-PRINT-HEADING.
032200     MOVE     SPACES TO DP-PRINT-LINE.
032300     MOVE     "BIG DIPPER DIP-SCAN CYCLE" TO DP-RH-TITLE.
032400     IF       DP-CFG-USE-MARGIN
032500              MOVE "MARGIN ENABLED"   TO DP-RH-MODE
032600     ELSE
032700              MOVE "CASH ONLY"        TO DP-RH-MODE
032800     END-IF.
032900     MOVE     "WATCHLIST SYMBOLS" TO DP-RH-SYMBOL-COUNT-LIT.
033000     MOVE     44 TO DP-RH-SYMBOL-COUNT.
033100     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
033200 AA150-EXIT.  EXIT.
033300*
033400 AA160-PRINT-ACCOUNT-BLOCK.
033500     MOVE     SPACES TO DP-PRINT-LINE.
033600     MOVE     "EQUITY......" TO DP-RA-EQUITY-LIT.
033700     MOVE     DP-ACCT-EQUITY TO DP-RA-EQUITY.
033800     MOVE     "CASH...." TO DP-RA-CASH-LIT.
033900     MOVE     DP-ACCT-CASH TO DP-RA-CASH.
034000     MOVE     "MARGIN RATIO..." TO DP-RA-RATIO-LIT.
034100     MOVE     WS-MARGIN-RATIO TO DP-RA-RATIO.
034200     MOVE     "LIMIT.." TO DP-RA-LIMIT-LIT.
034300     MOVE     DP-CFG-MARGIN-SAFETY-THRESH TO DP-RA-LIMIT.
034400     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
034500 AA160-EXIT.  EXIT.
034600*
034700 AA170-PRINT-POSITIONS-BLOCK.
034800     MOVE     SPACES TO DP-PRINT-LINE.
034900     MOVE     "EQUITY POSITIONS...." TO DP-RP-COUNT-LIT.
035000     MOVE     WS-POSITION-CNT TO DP-RP-COUNT.
035100     MOVE     "TOTAL INVESTED.." TO DP-RP-INVESTED-LIT.
035200     MOVE     WS-TOTAL-INVESTED TO DP-RP-INVESTED.
035300     MOVE     "PCT OF EQUITY." TO DP-RP-PCT-LIT.
035400     COMPUTE  WS-PCT-OF-EQUITY ROUNDED =
035500              (WS-TOTAL-INVESTED / DP-ACCT-EQUITY) * 100.
035600     MOVE     WS-PCT-OF-EQUITY TO DP-RP-PCT.
035700     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
035800     IF       WS-OPTION-EXCLUDED-CNT > ZERO
035900              MOVE SPACES TO DP-PRINT-LINE
036000              MOVE "OPTION POSITIONS EXCLUDED FROM SCAN..." TO
036100                       DP-RP-COUNT-LIT
036200              MOVE WS-OPTION-EXCLUDED-CNT TO DP-RP-COUNT
036300              WRITE DP-PRINT-REC FROM DP-PRINT-LINE
036400     END-IF.
036500 AA170-EXIT.  EXIT.
036600*
036700*****************************************************************
036800*    Aa200 - Margin Emergency Brake                              *
036900*****************************************************************
037000*
037100 AA200-MARGIN-BRAKE.
037200     IF       DP-ACCT-CASH < ZERO
037300              COMPUTE WS-MARGIN-DEBT = ZERO - DP-ACCT-CASH
037400     ELSE
037500              MOVE ZERO TO WS-MARGIN-DEBT
037600     END-IF.
037700     COMPUTE  WS-MARGIN-RATIO ROUNDED =
037800              WS-MARGIN-DEBT / DP-ACCT-EQUITY.
037900     MOVE     "N" TO WS-BRAKE-SWITCH.
038000     IF       DP-CFG-USE-MARGIN
038100       AND    WS-MARGIN-RATIO > DP-CFG-MARGIN-SAFETY-THRESH
038200              MOVE "Y" TO WS-BRAKE-SWITCH
038300              PERFORM AA205-PRINT-BRAKE-BANNER THRU AA205-EXIT.
038400 AA200-EXIT.  EXIT.
038500*
038600 AA205-PRINT-BRAKE-BANNER.
038700     MOVE     SPACES TO DP-PRINT-LINE.
038800     MOVE     "*** EMERGENCY MARGIN BRAKE - TRADING HALTED ***" TO
038900                       DP-RB-BANNER.
039000     MOVE     "MARGIN DEBT.." TO DP-RB-DEBT-LIT.
039100     MOVE     WS-MARGIN-DEBT TO DP-RB-DEBT.
039200     MOVE     "MARGIN RATIO.." TO DP-RB-RATIO-LIT.
039300     MOVE     WS-MARGIN-RATIO TO DP-RB-RATIO.
039400     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
039500 AA205-EXIT.  EXIT.
039600*
039700*****************************************************************
039800*    Aa210 - Missed-Opportunity Scan (Run Is Braked)             *
039900*       Same bar/dip/threshold work as Pass 1 but no sizing,     *
040000*       cooldown or position-max test - Just The Dip-Vs-         *
040100*       Threshold Comparison, Per The Rules Brief.                *
040200*****************************************************************
040300*
040400 AA210-MISSED-OPPORTUNITY-SCAN.
040500     SET      DP-CFG-WATCH-IX TO 1.
040600     PERFORM  AA212-MISSED-ONE-SYMBOL THRU AA212-EXIT
040700              VARYING DP-CFG-WATCH-IX FROM 1 BY 1
040800              UNTIL DP-CFG-WATCH-IX > 44.
040900 AA210-EXIT.  EXIT.
041000*
041100 AA212-MISSED-ONE-SYMBOL.
041200     MOVE     DP-CFG-WATCH-SYMBOL (DP-CFG-WATCH-IX) TO
041300                       WS-CURRENT-SYMBOL.
041400     PERFORM  AA405-CHECK-COLLATERAL THRU AA405-EXIT.
041500     IF       WS-IS-COLLATERAL
041600              GO TO AA212-EXIT.
041700     PERFORM  AA410-GET-SYMBOL-BARS THRU AA410-EXIT.
041800     IF       DP-SB-COUNT < DP-CFG-LOOKBACK-DAYS
041900              GO TO AA212-EXIT.
042000     PERFORM  AA420-GET-CURRENT-PRICE THRU AA420-EXIT.
042100     PERFORM  AA440-CALC-DIP THRU AA440-EXIT.
042200     IF       DP-LNK-NO-RESULT
042300              GO TO AA212-EXIT.
042400     PERFORM  AA450-GET-THRESHOLD THRU AA450-EXIT.
042500     IF       FUNCTION ABS (DP-LNK-DIP-PCT) < WS-SCAN-THRESHOLD
042600       OR     FUNCTION ABS (DP-LNK-DIP-PCT) < DP-CFG-MIN-ABSOLUTE-DIP
042700              GO TO AA212-EXIT.
042800     ADD      1 TO WS-MISSED-CNT.
042900     MOVE     SPACES TO DP-PRINT-LINE.
043000     MOVE     WS-CURRENT-SYMBOL TO DP-RM-SYMBOL.
043100     MOVE     "DIP" TO DP-RM-DIP-LIT.
043200     COMPUTE  DP-RM-DIP = DP-LNK-DIP-PCT * 100.
043300     MOVE     "THRESHOLD.." TO DP-RM-THRESH-LIT.
043400     COMPUTE  DP-RM-THRESH = WS-SCAN-THRESHOLD * 100.
043500     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
043600 AA212-EXIT.  EXIT.
043700*
043800*****************************************************************
043900*    Aa300 - Load The Whole Bars File Into Dp-All-Bars           *
044000*       Input Must Arrive Sorted Symbol/Date Ascending - See     *
044100*       Wsdpbar's Header.                                        *
044200*****************************************************************
044300*
044400 AA300-LOAD-BARS.
044500     MOVE     ZERO TO DP-AB-COUNT.
044600     MOVE     "N" TO WS-BAR-EOF.
044700     READ     DP-BAR-FILE
044800              AT END MOVE "Y" TO WS-BAR-EOF.
044900     PERFORM  AA310-STORE-BAR THRU AA310-EXIT
045000              UNTIL WS-BAR-AT-EOF
045100                 OR DP-AB-COUNT >= 1400.
045200 AA300-EXIT.  EXIT.
045300*
045400 AA310-STORE-BAR.
045500     ADD      1 TO DP-AB-COUNT.
045600     MOVE     DP-BAR-SYMBOL TO DP-AB-SYMBOL (DP-AB-COUNT).
045700     MOVE     DP-BAR-DATE   TO DP-AB-DATE   (DP-AB-COUNT).
045800     MOVE     DP-BAR-OPEN   TO DP-AB-OPEN   (DP-AB-COUNT).
045900     MOVE     DP-BAR-HIGH   TO DP-AB-HIGH   (DP-AB-COUNT).
046000     MOVE     DP-BAR-LOW    TO DP-AB-LOW    (DP-AB-COUNT).
046100     MOVE     DP-BAR-CLOSE  TO DP-AB-CLOSE  (DP-AB-COUNT).
046200     READ     DP-BAR-FILE
046300              AT END MOVE "Y" TO WS-BAR-EOF.
046400 AA310-EXIT.  EXIT.
046500*
046600*****************************************************************
046700*    Aa320 - Load Quotes Into Ws-Qtemap                          *
046800*****************************************************************
046900*
047000 AA320-LOAD-QUOTES.
047100     MOVE     ZERO TO WS-QTEMAP-COUNT.
047200     MOVE     "N" TO WS-QTE-EOF.
047300     READ     DP-QUOTE-FILE
047400              AT END MOVE "Y" TO WS-QTE-EOF.
047500     PERFORM  AA330-STORE-QUOTE THRU AA330-EXIT
047600              UNTIL WS-QTE-AT-EOF
047700                 OR WS-QTEMAP-COUNT >= 44.
047800 AA320-EXIT.  EXIT.
047900*
048000 AA330-STORE-QUOTE.
048100     ADD      1 TO WS-QTEMAP-COUNT.
048200     SET      WS-QTEMAP-IX TO WS-QTEMAP-COUNT.
048300     MOVE     DP-QTE-SYMBOL        TO WS-QTEMAP-SYMBOL (WS-QTEMAP-IX).
048400     MOVE     DP-QTE-CURRENT-PRICE TO WS-QTEMAP-PRICE  (WS-QTEMAP-IX).
048500     MOVE     DP-QTE-ASK-PRICE     TO WS-QTEMAP-ASK    (WS-QTEMAP-IX).
048600     MOVE     DP-QTE-BID-PRICE     TO WS-QTEMAP-BID    (WS-QTEMAP-IX).
048700     READ     DP-QUOTE-FILE
048800              AT END MOVE "Y" TO WS-QTE-EOF.
048900 AA330-EXIT.  EXIT.
049000*
049100*****************************************************************
049200*    Aa340 - Load Positions, Equity Class Only, Collateral       *
049300*    Excluded, Build Ws-Posmap And The Invested Totals           *
049400*****************************************************************
049500*
049600 AA340-LOAD-POSITIONS.
049700     MOVE     ZERO TO WS-POSMAP-COUNT WS-POSITION-CNT
049800                       WS-OPTION-EXCLUDED-CNT WS-TOTAL-INVESTED.
049900     MOVE     "N" TO WS-POS-EOF.
050000     READ     DP-POSITION-FILE
050100              AT END MOVE "Y" TO WS-POS-EOF.
050200     PERFORM  AA342-STORE-POSITION THRU AA342-EXIT
050300              UNTIL WS-POS-AT-EOF.
050400 AA340-EXIT.  EXIT.
050500*
050600 AA342-STORE-POSITION.
050700     IF       NOT DP-POS-CLASS-EQUITY
050800              ADD 1 TO WS-OPTION-EXCLUDED-CNT
050900              GO TO AA342-READ-NEXT.
051000     MOVE     DP-POS-SYMBOL TO WS-CURRENT-SYMBOL.
051100     PERFORM  AA405-CHECK-COLLATERAL THRU AA405-EXIT.
051200     IF       WS-IS-COLLATERAL
051300              GO TO AA342-READ-NEXT.
051400     ADD      1 TO WS-POSITION-CNT.
051500     IF       WS-POSMAP-COUNT < 44
051600              ADD 1 TO WS-POSMAP-COUNT
051700              SET WS-POSMAP-IX TO WS-POSMAP-COUNT
051800              MOVE DP-POS-SYMBOL TO WS-POSMAP-SYMBOL (WS-POSMAP-IX)
051900              MOVE DP-POS-MARKET-VALUE TO
052000                       WS-POSMAP-VALUE (WS-POSMAP-IX)
052100     END-IF.
052200     ADD      DP-POS-MARKET-VALUE TO WS-TOTAL-INVESTED.
052300 AA342-READ-NEXT.
052400     READ     DP-POSITION-FILE
052500              AT END MOVE "Y" TO WS-POS-EOF.
052600 AA342-EXIT.  EXIT.
052700*
052800*****************************************************************
052900*    Aa360 - Load Cooldown State Into Ws-Ltdmap                  *
053000*****************************************************************
053100*
053200 AA360-LOAD-LASTTRD.
053300     MOVE     ZERO TO WS-LTDMAP-COUNT.
053400     MOVE     "N" TO WS-LTD-EOF.
053500     READ     DP-LASTTRD-FILE
053600              AT END MOVE "Y" TO WS-LTD-EOF.
053700     PERFORM  AA362-STORE-LASTTRD THRU AA362-EXIT
053800              UNTIL WS-LTD-AT-EOF
053900                 OR WS-LTDMAP-COUNT >= 44.
054000 AA360-EXIT.  EXIT.
054100*
054200 AA362-STORE-LASTTRD.
054300     ADD      1 TO WS-LTDMAP-COUNT.
054400     SET      WS-LTDMAP-IX TO WS-LTDMAP-COUNT.
054500     MOVE     DP-LT-SYMBOL      TO WS-LTDMAP-SYMBOL (WS-LTDMAP-IX).
054600     MOVE     DP-LT-HOURS-SINCE TO WS-LTDMAP-HOURS  (WS-LTDMAP-IX).
054700     READ     DP-LASTTRD-FILE
054800              AT END MOVE "Y" TO WS-LTD-EOF.
054900 AA362-EXIT.  EXIT.
055000*
055100*****************************************************************
055200*    Aa390 / Aa400 - Pass 1, Scan Every Watchlist Symbol         *
055300*****************************************************************
055400*
055500 AA390-PASS1-CONTROL.
055600     MOVE     ZERO TO DP-OPP-COUNT.
055700     MOVE     SPACES TO WS-LARGEST-DIP-SYMBOL.
055800     MOVE     ZERO TO WS-LARGEST-DIP-PCT.
055900     SET      DP-CFG-WATCH-IX TO 1.
056000     PERFORM  AA400-SCAN-SYMBOL THRU AA400-EXIT
056100              VARYING DP-CFG-WATCH-IX FROM 1 BY 1
056200              UNTIL DP-CFG-WATCH-IX > 44.
056300 AA390-EXIT.  EXIT.
056400*
056500 AA400-SCAN-SYMBOL.
056600     MOVE     DP-CFG-WATCH-SYMBOL (DP-CFG-WATCH-IX) TO
056700                       WS-CURRENT-SYMBOL.
056800     PERFORM  AA405-CHECK-COLLATERAL THRU AA405-EXIT.
056900     IF       WS-IS-COLLATERAL
057000              GO TO AA400-EXIT.
057100     PERFORM  AA410-GET-SYMBOL-BARS THRU AA410-EXIT.
057200     IF       DP-SB-COUNT < DP-CFG-LOOKBACK-DAYS
057300              GO TO AA400-EXIT.
057400     PERFORM  AA420-GET-CURRENT-PRICE THRU AA420-EXIT.
057500     PERFORM  AA430-CALC-VOLATILITY-FACTOR THRU AA430-EXIT.
057600     PERFORM  AA440-CALC-DIP THRU AA440-EXIT.
057700     IF       DP-LNK-NO-RESULT
057800              GO TO AA400-EXIT.
057900     PERFORM  AA460-CHECK-VOLATILE THRU AA460-EXIT.
058000     PERFORM  AA450-GET-THRESHOLD THRU AA450-EXIT.
058100     PERFORM  AA470-COOLDOWN-PRECHECK THRU AA470-EXIT.
058200     IF       WS-HOURS-SINCE < DP-CFG-COOLDOWN-HOURS
058300              GO TO AA400-EXIT.
058400     PERFORM  AA480-LOOKUP-POSITION-VALUE THRU AA480-EXIT.
058500     PERFORM  AA485-CALL-SHOULD-BUY THRU AA485-EXIT.
058600     IF       DP-LNK-ACCEPTED
058700              PERFORM AA490-BUILD-OPPORTUNITY THRU AA490-EXIT.
058800 AA400-EXIT.  EXIT.
058900*
059000*****************************************************************
059100*    Aa405 - Is This Symbol On The Collateral List?              *
059200*****************************************************************
059300*
059400 AA405-CHECK-COLLATERAL.
059500     MOVE     "N" TO WS-COLLATERAL-SW.
059600     SET      DP-CFG-COLLAT-IX TO 1.
059700     SEARCH   DP-CFG-COLLATERAL-ENTRY
059800              AT END NEXT SENTENCE
059900              WHEN DP-CFG-COLLATERAL-ENTRY (DP-CFG-COLLAT-IX) =
060000                       WS-CURRENT-SYMBOL
060100                   MOVE "Y" TO WS-COLLATERAL-SW.
060200 AA405-EXIT.  EXIT.
060300*
060400*****************************************************************
060500*    Aa410 - Copy This Symbol's Bars Out Of Dp-All-Bars Into     *
060600*    The Working Slice Dp-Sym-Bars.  Dp-All-Bars Runs Longer Than *
060700*    30 Rows For Some Symbols, So The MOST RECENT 30 Are Kept -   *
060800*    Find The Last Matching Row First, Then Back Up 30 Slots,    *
060900*    Never Short Of The First Matching Row.                      *
061000*****************************************************************
061100* 09/08/26 rtp - Was keeping the OLDEST 30 bars (copied forward
061200*                from the first match until the table filled),
061300*                so a symbol with over 30 rows scanned a stale
061400*                window - every downstream calc in Dp050 assumes
061500*                the last Dp-Sym-Bars entry is the latest bar.
061600*                Now finds the last matching row and backs up.
061700*
061800 AA410-GET-SYMBOL-BARS.
061900     MOVE     ZERO TO DP-SB-COUNT.
062000     SET      DP-AB-IX TO 1.
062100     PERFORM  AA411-FIND-FIRST-BAR THRU AA411-EXIT
062200              UNTIL DP-AB-IX > DP-AB-COUNT
062300                 OR DP-AB-SYMBOL (DP-AB-IX) = WS-CURRENT-SYMBOL.
062400     IF       DP-AB-IX > DP-AB-COUNT
062500              GO TO AA410-EXIT.
062600     MOVE     DP-AB-IX TO WS-BAR-FIRST-IX.
062700     PERFORM  AA413-FIND-LAST-BAR THRU AA413-EXIT
062800              UNTIL DP-AB-IX > DP-AB-COUNT
062900                 OR DP-AB-SYMBOL (DP-AB-IX) NOT = WS-CURRENT-SYMBOL.
063000     COMPUTE  WS-BAR-LAST-IX  = DP-AB-IX - 1.
063100     COMPUTE  WS-BAR-COPY-START = WS-BAR-LAST-IX - 30 + 1.
063200     IF       WS-BAR-COPY-START < WS-BAR-FIRST-IX
063300              MOVE WS-BAR-FIRST-IX TO WS-BAR-COPY-START.
063400     SET      DP-AB-IX TO WS-BAR-COPY-START.
063500     PERFORM  AA412-COPY-BAR THRU AA412-EXIT
063600              UNTIL DP-AB-IX > WS-BAR-LAST-IX.
063700 AA410-EXIT.  EXIT.
063800*
063900 AA411-FIND-FIRST-BAR.
064000     SET      DP-AB-IX UP BY 1.
064100 AA411-EXIT.  EXIT.
064200*
064300 AA412-COPY-BAR.
064400     ADD      1 TO DP-SB-COUNT.
064500     SET      DP-SB-IX TO DP-SB-COUNT.
064600     MOVE     DP-AB-OPEN  (DP-AB-IX) TO DP-SB-OPEN  (DP-SB-IX).
064700     MOVE     DP-AB-HIGH  (DP-AB-IX) TO DP-SB-HIGH  (DP-SB-IX).
064800     MOVE     DP-AB-LOW   (DP-AB-IX) TO DP-SB-LOW   (DP-SB-IX).
064900     MOVE     DP-AB-CLOSE (DP-AB-IX) TO DP-SB-CLOSE (DP-SB-IX).
065000     SET      DP-AB-IX UP BY 1.
065100 AA412-EXIT.  EXIT.
065200*
065300 AA413-FIND-LAST-BAR.
065400     SET      DP-AB-IX UP BY 1.
065500 AA413-EXIT.  EXIT.
065600*
065700*****************************************************************
065800*    Aa420 - Current Price: Quote If Present, Else Last Bar      *
065900*****************************************************************
066000*
066100 AA420-GET-CURRENT-PRICE.
066200     MOVE     ZERO TO WS-CURRENT-PRICE WS-ASK-PRICE WS-BID-PRICE.
066300     SET      WS-QTEMAP-IX TO 1.
066400     SEARCH   WS-QTEMAP-ENTRY
066500              AT END NEXT SENTENCE
066600              WHEN WS-QTEMAP-SYMBOL (WS-QTEMAP-IX) = WS-CURRENT-SYMBOL
066700                   MOVE WS-QTEMAP-PRICE (WS-QTEMAP-IX) TO
066800                            WS-CURRENT-PRICE
066900                   MOVE WS-QTEMAP-ASK   (WS-QTEMAP-IX) TO
067000                            WS-ASK-PRICE
067100                   MOVE WS-QTEMAP-BID   (WS-QTEMAP-IX) TO
067200                            WS-BID-PRICE.
067300     IF       WS-CURRENT-PRICE NOT > ZERO
067400              MOVE DP-SB-CLOSE (DP-SB-COUNT) TO WS-CURRENT-PRICE.
067500 AA420-EXIT.  EXIT.
067600*
067700*****************************************************************
067800*    Aa430 - Volatility Factor Over The 20 Bars Before The       *
067900*    Most Recent One (Bars -21..-2 From The End)                 *
068000*****************************************************************
068100*
068200 AA430-CALC-VOLATILITY-FACTOR.
068300     COMPUTE  WS-VOL-END-IX   = DP-SB-COUNT - 1.
068400     COMPUTE  WS-VOL-START-IX = DP-SB-COUNT - 20.
068500     IF       WS-VOL-START-IX < 1
068600              MOVE 1 TO WS-VOL-START-IX.
068700     MOVE     ZERO TO WS-VOL-SUM.
068800     MOVE     ZERO TO WS-VOL-BAR-CNT.
068900     IF       WS-VOL-END-IX >= WS-VOL-START-IX
069000              SET WS-VOL-SUB TO WS-VOL-START-IX
069100              PERFORM AA432-ACCUM-RANGE THRU AA432-EXIT
069200                       VARYING WS-VOL-SUB FROM WS-VOL-START-IX BY 1
069300                       UNTIL WS-VOL-SUB > WS-VOL-END-IX
069400     END-IF.
069500     IF       WS-VOL-BAR-CNT > ZERO
069600              COMPUTE WS-VOL-AVG ROUNDED =
069700                       WS-VOL-SUM / WS-VOL-BAR-CNT
069800     ELSE
069900              MOVE DP-CFG-VOLATILITY-BASELINE TO WS-VOL-AVG
070000     END-IF.
070100     COMPUTE  WS-VOLATILITY-FACTOR ROUNDED =
070200              WS-VOL-AVG / DP-CFG-VOLATILITY-BASELINE.
070300 AA430-EXIT.  EXIT.
070400*
070500 AA432-ACCUM-RANGE.
070600     IF       DP-SB-CLOSE (WS-VOL-SUB) > ZERO
070700              COMPUTE WS-VOL-RANGE-PCT ROUNDED =
070800                       (DP-SB-HIGH (WS-VOL-SUB) -
070900                        DP-SB-LOW  (WS-VOL-SUB)) /
071000                       DP-SB-CLOSE (WS-VOL-SUB)
071100              ADD  WS-VOL-RANGE-PCT TO WS-VOL-SUM
071200              ADD  1 TO WS-VOL-BAR-CNT.
071300 AA432-EXIT.  EXIT.
071400*
071500*****************************************************************
071600*    Aa440 - Dip Calculation, Called Out To Dp050                *
071700*****************************************************************
071800*
071900 AA440-CALC-DIP.
072000     MOVE     "01" TO DP-LNK-FUNCTION.
072100     MOVE     WS-CURRENT-SYMBOL TO DP-LNK-SYMBOL.
072200     MOVE     WS-CURRENT-PRICE  TO DP-LNK-CURRENT-PRICE.
072300     CALL     "DP050" USING DP-LNK-BLOCK DP-SYM-BARS.
072400 AA440-EXIT.  EXIT.
072500*
072600*****************************************************************
072700*    Aa450 - Per-Symbol Threshold, Override Or Default           *
072800*****************************************************************
072900*
073000 AA450-GET-THRESHOLD.
073100     MOVE     DP-CFG-DEFAULT-THRESHOLD TO WS-SCAN-THRESHOLD.
073200     SET      DP-CFG-THRESH-IX TO 1.
073300     SEARCH   DP-CFG-THRESH-ENTRY
073400              AT END NEXT SENTENCE
073500              WHEN DP-CFG-THRESH-SYMBOL (DP-CFG-THRESH-IX) =
073600                       WS-CURRENT-SYMBOL
073700                   MOVE DP-CFG-THRESH-VALUE (DP-CFG-THRESH-IX)
073800                            TO WS-SCAN-THRESHOLD.
073900 AA450-EXIT.  EXIT.
074000*
074100*****************************************************************
074200*    Aa460 - Intraday-Drop Multiplier (Volatile Tickers Only)    *
074300*****************************************************************
074400*
074500 AA460-CHECK-VOLATILE.
074600     MOVE     "N" TO WS-VOLATILE-SW.
074700     MOVE     1.00 TO WS-INTRADAY-MULT.
074800     MOVE     "N" TO WS-INTRADAY-APPLIED-SW.
074900     SET      DP-CFG-VOLATILE-IX TO 1.
075000     SEARCH   DP-CFG-VOLATILE-ENTRY
075100              AT END NEXT SENTENCE
075200              WHEN DP-CFG-VOLATILE-ENTRY (DP-CFG-VOLATILE-IX) =
075300                       WS-CURRENT-SYMBOL
075400                   MOVE "Y" TO WS-VOLATILE-SW.
075500     IF       WS-IS-VOLATILE
075600              PERFORM AA465-CALC-INTRADAY-DROP THRU AA465-EXIT
075700              IF FUNCTION ABS (WS-INTRADAY-DROP) >=
075800                       DP-CFG-INTRADAY-DROP-THRESH
075900                   MOVE DP-CFG-INTRADAY-MULTIPLIER TO
076000                            WS-INTRADAY-MULT
076100                   MOVE "Y" TO WS-INTRADAY-APPLIED-SW
076200              END-IF
076300     END-IF.
076400 AA460-EXIT.  EXIT.
076500*
076600 AA465-CALC-INTRADAY-DROP.
076700     MOVE     "06" TO DP-LNK-FUNCTION.
076800     MOVE     DP-SB-OPEN  (DP-SB-COUNT) TO DP-LNK-OPEN-PRICE.
076900     MOVE     DP-SB-CLOSE (DP-SB-COUNT) TO DP-LNK-CLOSE-PRICE.
077000     CALL     "DP050" USING DP-LNK-BLOCK DP-SYM-BARS.
077100     IF       DP-LNK-NO-RESULT
077200              MOVE ZERO TO WS-INTRADAY-DROP
077300     ELSE
077400              MOVE DP-LNK-DROP-PCT TO WS-INTRADAY-DROP
077500     END-IF.
077600 AA465-EXIT.  EXIT.
077700*
077800*****************************************************************
077900*    Aa470 - Static Cooldown Pre-Check                           *
078000*****************************************************************
078100*
078200 AA470-COOLDOWN-PRECHECK.
078300     MOVE     -1 TO WS-HOURS-SINCE.
078400     SET      WS-LTDMAP-IX TO 1.
078500     SEARCH   WS-LTDMAP-ENTRY
078600              AT END NEXT SENTENCE
078700              WHEN WS-LTDMAP-SYMBOL (WS-LTDMAP-IX) = WS-CURRENT-SYMBOL
078800                   MOVE WS-LTDMAP-HOURS (WS-LTDMAP-IX) TO
078900                            WS-HOURS-SINCE.
079000     IF       WS-HOURS-SINCE < ZERO
079100              MOVE 999 TO WS-HOURS-SINCE.
079200 AA470-EXIT.  EXIT.
079300*
079400*****************************************************************
079500*    Aa480 - Current And Maximum Position Value For This Symbol  *
079600*****************************************************************
079700*
079800 AA480-LOOKUP-POSITION-VALUE.
079900     MOVE     ZERO TO WS-CURR-POS-VALUE.
080000     SET      WS-POSMAP-IX TO 1.
080100     SEARCH   WS-POSMAP-ENTRY
080200              AT END NEXT SENTENCE
080300              WHEN WS-POSMAP-SYMBOL (WS-POSMAP-IX) = WS-CURRENT-SYMBOL
080400                   MOVE WS-POSMAP-VALUE (WS-POSMAP-IX) TO
080500                            WS-CURR-POS-VALUE.
080600     COMPUTE  WS-MAX-POS-VALUE ROUNDED =
080700              DP-ACCT-EQUITY * DP-CFG-MAX-POSITION-PCT.
080800 AA480-EXIT.  EXIT.
080900*
081000*****************************************************************
081100*    Aa485 - Buy Eligibility, Called Out To Dp050                *
081200*****************************************************************
081300*
081400 AA485-CALL-SHOULD-BUY.
081500     MOVE     "02" TO DP-LNK-FUNCTION.
081600     MOVE     WS-SCAN-THRESHOLD    TO DP-LNK-THRESHOLD.
081700     MOVE     WS-CURR-POS-VALUE    TO DP-LNK-CURR-POS-VALUE.
081800     MOVE     WS-MAX-POS-VALUE     TO DP-LNK-MAX-POS-VALUE.
081900     MOVE     WS-HOURS-SINCE       TO DP-LNK-HOURS-SINCE.
082000     CALL     "DP050" USING DP-LNK-BLOCK DP-SYM-BARS.
082100 AA485-EXIT.  EXIT.
082200*
082300*****************************************************************
082400*    Aa490 - Add A Qualifying Symbol To The Opportunity Table    *
082500*****************************************************************
082600*
082700 AA490-BUILD-OPPORTUNITY.
082800     IF       DP-OPP-COUNT >= 44
082900              GO TO AA490-EXIT.
083000     ADD      1 TO DP-OPP-COUNT.
083100     SET      DP-OPP-IX TO DP-OPP-COUNT.
083200     MOVE     WS-CURRENT-SYMBOL     TO DP-OPP-SYMBOL       (DP-OPP-IX).
083300     MOVE     DP-LNK-DIP-PCT        TO DP-OPP-DIP-PCT      (DP-OPP-IX).
083400     MOVE     WS-SCAN-THRESHOLD     TO DP-OPP-THRESHOLD    (DP-OPP-IX).
083500     MOVE     WS-CURRENT-PRICE      TO
083600                       DP-OPP-CURRENT-PRICE (DP-OPP-IX).
083700     MOVE     WS-ASK-PRICE          TO DP-OPP-ASK-PRICE    (DP-OPP-IX).
083800     MOVE     WS-BID-PRICE          TO DP-OPP-BID-PRICE    (DP-OPP-IX).
083900     MOVE     WS-VOLATILITY-FACTOR  TO
084000                       DP-OPP-VOLATILITY-FACTOR (DP-OPP-IX).
084100     MOVE     WS-INTRADAY-MULT      TO
084200                       DP-OPP-INTRADAY-MULT (DP-OPP-IX).
084300     MOVE     WS-CURR-POS-VALUE     TO
084400                       DP-OPP-CURR-POS-VALUE (DP-OPP-IX).
084500     MOVE     WS-MAX-POS-VALUE      TO
084600                       DP-OPP-MAX-POS-VALUE (DP-OPP-IX).
084700     MOVE     WS-INTRADAY-APPLIED-SW TO
084800                       DP-OPP-INTRADAY-FLAG (DP-OPP-IX).
084900     MOVE     ZERO                  TO DP-OPP-SCORE (DP-OPP-IX).
085000     IF       FUNCTION ABS (DP-LNK-DIP-PCT) > WS-LARGEST-DIP-PCT
085100              MOVE WS-CURRENT-SYMBOL TO WS-LARGEST-DIP-SYMBOL
085200              MOVE FUNCTION ABS (DP-LNK-DIP-PCT) TO
085300                       WS-LARGEST-DIP-PCT.
085400 AA490-EXIT.  EXIT.
085500*
085600*****************************************************************
085700*    Aa600 - Pass 2, Score And Prioritise The Opportunity Table  *
085800*****************************************************************
085900*
086000 AA600-PRIORITISE.
086100     PERFORM  AA605-CALC-SCORES     THRU AA605-EXIT.
086200     PERFORM  AA610-SORT-PASS       THRU AA610-EXIT
086300              UNTIL NOT WS-SORT-SWAPPED.
086400     PERFORM  AA620-BUILD-TOP-THREE THRU AA620-EXIT.
086500     PERFORM  AA630-PRINT-SCAN-SUMMARY THRU AA630-EXIT.
086600 AA600-EXIT.  EXIT.
086700*
086800 AA605-CALC-SCORES.
086900     IF       DP-OPP-COUNT = ZERO
087000              GO TO AA605-EXIT.
087100     SET      DP-OPP-IX TO 1.
087200     PERFORM  AA607-CALC-ONE-SCORE THRU AA607-EXIT
087300              VARYING DP-OPP-IX FROM 1 BY 1
087400              UNTIL DP-OPP-IX > DP-OPP-COUNT.
087500 AA605-EXIT.  EXIT.
087600*
087700 AA607-CALC-ONE-SCORE.
087800     MOVE     "05" TO DP-LNK-FUNCTION.
087900     MOVE     DP-OPP-DIP-PCT   (DP-OPP-IX) TO DP-LNK-DIP-PCT.
088000     MOVE     DP-OPP-THRESHOLD (DP-OPP-IX) TO DP-LNK-THRESHOLD.
088100     CALL     "DP050" USING DP-LNK-BLOCK DP-SYM-BARS.
088200     IF       NOT DP-LNK-NO-RESULT
088300              MOVE DP-LNK-SCORE TO DP-OPP-SCORE (DP-OPP-IX).
088400 AA607-EXIT.  EXIT.
088500*
088600* Classic bubble-sort pass, descending by score - Dp-Opp-Count
088700* never exceeds the 44-symbol watchlist so a bubble sort costs
088800* nothing worth optimising for.
088900*
089000 AA610-SORT-PASS.
089100     MOVE     "N" TO WS-SORT-SWAPPED-SW.
089200     IF       DP-OPP-COUNT < 2
089300              GO TO AA610-EXIT.
089400     SET      DP-OPP-IX TO 1.
089500     PERFORM  AA612-COMPARE-SWAP THRU AA612-EXIT
089600              VARYING DP-OPP-IX FROM 1 BY 1
089700              UNTIL DP-OPP-IX >= DP-OPP-COUNT.
089800 AA610-EXIT.  EXIT.
089900*
090000 AA612-COMPARE-SWAP.
090100     IF       DP-OPP-SCORE (DP-OPP-IX) <
090200              DP-OPP-SCORE (DP-OPP-IX + 1)
090300              MOVE DP-OPP-ENTRY (DP-OPP-IX)     TO
090400                       WS-SORT-SAVE-ENTRY
090500              MOVE DP-OPP-ENTRY (DP-OPP-IX + 1) TO
090600                       DP-OPP-ENTRY (DP-OPP-IX)
090700              MOVE WS-SORT-SAVE-ENTRY           TO
090800                       DP-OPP-ENTRY (DP-OPP-IX + 1)
090900              MOVE "Y" TO WS-SORT-SWAPPED-SW.
091000 AA612-EXIT.  EXIT.
091100*
091200 AA620-BUILD-TOP-THREE.
091300     MOVE     SPACES TO WS-TOP-SYMBOL (1) WS-TOP-SYMBOL (2)
091400                       WS-TOP-SYMBOL (3).
091500     MOVE     ZERO   TO WS-TOP-SCORE  (1) WS-TOP-SCORE  (2)
091600                       WS-TOP-SCORE  (3).
091700     IF       DP-OPP-COUNT >= 1
091800              MOVE DP-OPP-SYMBOL (1) TO WS-TOP-SYMBOL (1)
091900              MOVE DP-OPP-SCORE  (1) TO WS-TOP-SCORE  (1).
092000     IF       DP-OPP-COUNT >= 2
092100              MOVE DP-OPP-SYMBOL (2) TO WS-TOP-SYMBOL (2)
092200              MOVE DP-OPP-SCORE  (2) TO WS-TOP-SCORE  (2).
092300     IF       DP-OPP-COUNT >= 3
092400              MOVE DP-OPP-SYMBOL (3) TO WS-TOP-SYMBOL (3)
092500              MOVE DP-OPP-SCORE  (3) TO WS-TOP-SCORE  (3).
092600 AA620-EXIT.  EXIT.
092700*
092800 AA630-PRINT-SCAN-SUMMARY.
092900     MOVE     SPACES TO DP-PRINT-LINE.
093000     MOVE     "OPPORTUNITIES FOUND...." TO DP-RS-FOUND-LIT.
093100     MOVE     DP-OPP-COUNT TO DP-RS-FOUND.
093200     MOVE     "LARGEST" TO DP-RS-LARGEST-LIT.
093300     MOVE     WS-LARGEST-DIP-SYMBOL TO DP-RS-LARGEST-SYMBOL.
093400     COMPUTE  DP-RS-LARGEST-PCT = WS-LARGEST-DIP-PCT * 100.
093500     MOVE     "TOP-3:" TO DP-RS-TOP-LIT.
093600     PERFORM  AA632-EDIT-TOP-ENTRY THRU AA632-EXIT
093700              VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
093800              UNTIL WS-SUBSCRIPT-1 > 3.
093900     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
094000 AA630-EXIT.  EXIT.
094100*
094200 AA632-EDIT-TOP-ENTRY.
094300     IF       WS-TOP-SYMBOL (WS-SUBSCRIPT-1) = SPACES
094400              GO TO AA632-EXIT.
094500     MOVE     WS-EDIT-SCORE TO WS-EDIT-SCORE.
094600     COMPUTE  WS-EDIT-SCORE = WS-TOP-SCORE (WS-SUBSCRIPT-1).
094700     EVALUATE WS-SUBSCRIPT-1
094800         WHEN 1
094900              STRING WS-TOP-SYMBOL (1) "(" WS-EDIT-SCORE ")"
095000                     DELIMITED BY SIZE INTO DP-RS-TOP-1
095100         WHEN 2
095200              STRING WS-TOP-SYMBOL (2) "(" WS-EDIT-SCORE ")"
095300                     DELIMITED BY SIZE INTO DP-RS-TOP-2
095400         WHEN 3
095500              STRING WS-TOP-SYMBOL (3) "(" WS-EDIT-SCORE ")"
095600                     DELIMITED BY SIZE INTO DP-RS-TOP-3
095700     END-EVALUATE.
095800 AA632-EXIT.  EXIT.
095900*
096000*****************************************************************
096100*    Aa700 - Pass 3, Execute In Priority Order                   *
096200*****************************************************************
096300*
096400 AA700-EXECUTE-ORDERS.
096500     MOVE     ZERO TO WS-EXECUTED-CNT WS-SKIPPED-CAPITAL-CNT
096600                       WS-COMMITTED-VALUE WS-SKIP-COUNT.
096700     IF       DP-OPP-COUNT = ZERO
096800              GO TO AA700-EXIT.
096900     SET      DP-OPP-IX TO 1.
097000     PERFORM  AA705-EXECUTE-ONE THRU AA705-EXIT
097100              VARYING DP-OPP-IX FROM 1 BY 1
097200              UNTIL DP-OPP-IX > DP-OPP-COUNT.
097300     IF       WS-SKIPPED-CAPITAL-CNT > ZERO
097400       AND    WS-EXECUTED-CNT > ZERO
097500              PERFORM AA760-PRINT-CAPITAL-BLOCK THRU AA760-EXIT.
097600 AA700-EXIT.  EXIT.
097700*
097800 AA705-EXECUTE-ONE.
097900     MOVE     "03" TO DP-LNK-FUNCTION.
098000     MOVE     DP-OPP-DIP-PCT           (DP-OPP-IX) TO DP-LNK-DIP-PCT.
098100     MOVE     DP-OPP-VOLATILITY-FACTOR (DP-OPP-IX) TO
098200                       DP-LNK-VOLATILITY-FACTOR.
098300     MOVE     DP-OPP-INTRADAY-MULT     (DP-OPP-IX) TO
098400                       DP-LNK-INTRADAY-MULT.
098500     MOVE     DP-ACCT-EQUITY                        TO DP-LNK-EQUITY.
098600     MOVE     DP-OPP-CURR-POS-VALUE   (DP-OPP-IX) TO
098700                       DP-LNK-CURR-POS-VALUE.
098800     MOVE     DP-OPP-CURRENT-PRICE    (DP-OPP-IX) TO
098900                       DP-LNK-CURRENT-PRICE.
099000     CALL     "DP050" USING DP-LNK-BLOCK DP-SYM-BARS.
099100     IF       DP-LNK-SHARES < .0100
099200              GO TO AA705-EXIT.
099300     COMPUTE  DP-LNK-ASK-PRICE = DP-OPP-CURRENT-PRICE (DP-OPP-IX).
099400*                                     Order value uses current price
099500*                                     per the rules brief; limit price
099600*                                     is computed separately below.
099700     COMPUTE  WS-EDIT-AMT ROUNDED =
099800              DP-LNK-SHARES * DP-OPP-CURRENT-PRICE (DP-OPP-IX).
099900     IF       DP-CFG-USE-MARGIN
100000              PERFORM AA715-CHECK-MARGIN-CAPITAL THRU AA715-EXIT
100100              IF DP-LNK-REJECTED
100200                   PERFORM AA750-RECORD-SKIP THRU AA750-EXIT
100300                   GO TO AA705-EXIT
100400              END-IF
100500     END-IF.
100600     IF       WS-EDIT-AMT > DP-ACCT-BUYING-POWER
100700              PERFORM AA750-RECORD-SKIP THRU AA750-EXIT
100800              GO TO AA705-EXIT.
100900     PERFORM  AA730-CALC-LIMIT-PRICE THRU AA730-EXIT.
101000     IF       DP-LNK-REJECTED
101100              GO TO AA705-EXIT.
101200     PERFORM  AA740-WRITE-ORDER THRU AA740-EXIT.
101300 AA705-EXIT.  EXIT.
101400*
101500* Per-order margin projection - uses cash less what THIS run has
101600* already committed, so two orders in one cycle cannot jointly
101700* breach Max-Margin-Pct between them (Vbc, pilot incident 19/12/25).
101800*
101900 AA715-CHECK-MARGIN-CAPITAL.
102000     MOVE     "N" TO DP-LNK-RESULT-SW.
102100     COMPUTE  WS-MARGIN-PROJ-CASH ROUNDED =
102200              DP-ACCT-CASH - WS-COMMITTED-VALUE -
102300              (DP-LNK-SHARES * DP-OPP-CURRENT-PRICE (DP-OPP-IX)).
102400     IF       WS-MARGIN-PROJ-CASH < ZERO
102500              COMPUTE WS-MARGIN-RATIO ROUNDED =
102600                       (ZERO - WS-MARGIN-PROJ-CASH) / DP-ACCT-EQUITY
102700     ELSE
102800              MOVE ZERO TO WS-MARGIN-RATIO
102900     END-IF.
103000     IF       WS-MARGIN-RATIO > DP-CFG-MAX-MARGIN-PCT
103100              MOVE "R" TO DP-LNK-RESULT-SW
103200     ELSE
103300              MOVE "A" TO DP-LNK-RESULT-SW
103400     END-IF.
103500 AA715-EXIT.  EXIT.
103600*
103700 AA730-CALC-LIMIT-PRICE.
103800     MOVE     "04" TO DP-LNK-FUNCTION.
103900     MOVE     DP-OPP-ASK-PRICE (DP-OPP-IX) TO DP-LNK-ASK-PRICE.
104000     MOVE     DP-OPP-BID-PRICE (DP-OPP-IX) TO DP-LNK-BID-PRICE.
104100     MOVE     "N" TO DP-LNK-EXTENDED-HOURS-SW.
104200     CALL     "DP050" USING DP-LNK-BLOCK DP-SYM-BARS.
104300 AA730-EXIT.  EXIT.
104400*
104500 AA740-WRITE-ORDER.
104600     MOVE     SPACES TO DP-ORDER-RECORD.
104700     MOVE     DP-OPP-SYMBOL (DP-OPP-IX) TO DP-ORD-SYMBOL.
104800     MOVE     DP-LNK-SHARES             TO DP-ORD-SHARES.
104900     MOVE     DP-LNK-LIMIT-PRICE        TO DP-ORD-LIMIT-PRICE.
105000     COMPUTE  DP-ORD-VALUE ROUNDED =
105100              DP-LNK-SHARES * DP-LNK-LIMIT-PRICE.
105200     MOVE     DP-OPP-DIP-PCT (DP-OPP-IX) TO DP-ORD-DIP-PCT.
105300     MOVE     DP-OPP-SCORE   (DP-OPP-IX) TO DP-ORD-SCORE.
105400     WRITE    DP-ORDER-RECORD.
105500     ADD      WS-EDIT-AMT TO WS-COMMITTED-VALUE.
105600     ADD      1 TO WS-EXECUTED-CNT.
105700     MOVE     SPACES TO DP-PRINT-LINE.
105800     MOVE     DP-OPP-SYMBOL (DP-OPP-IX) TO DP-RO-SYMBOL.
105900     COMPUTE  DP-RO-DIP = DP-OPP-DIP-PCT (DP-OPP-IX) * 100.
106000     MOVE     DP-OPP-CURRENT-PRICE (DP-OPP-IX) TO DP-RO-PRICE.
106100     MOVE     DP-OPP-SCORE (DP-OPP-IX)         TO DP-RO-SCORE.
106200     MOVE     DP-OPP-VOLATILITY-FACTOR (DP-OPP-IX) TO
106300                       DP-RO-VOL-FACTOR.
106400     MOVE     DP-OPP-THRESHOLD (DP-OPP-IX)      TO DP-RO-THRESHOLD.
106500     IF       DP-OPP-INTRADAY-APPLIED (DP-OPP-IX)
106600              MOVE "1.5X INTRADAY" TO DP-RO-INTRADAY-NOTE
106700     ELSE
106800              MOVE SPACES TO DP-RO-INTRADAY-NOTE
106900     END-IF.
107000     MOVE     DP-LNK-SHARES      TO DP-RO-SHARES.
107100     MOVE     DP-LNK-LIMIT-PRICE TO DP-RO-LIMIT-PRICE.
107200     MOVE     DP-ORD-VALUE       TO DP-RO-VALUE.
107300     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
107400 AA740-EXIT.  EXIT.
107500*
107600 AA750-RECORD-SKIP.
107700     ADD      1 TO WS-SKIPPED-CAPITAL-CNT.
107800     IF       WS-SKIP-COUNT < 10
107900              ADD 1 TO WS-SKIP-COUNT
108000              SET WS-SKIP-IX TO WS-SKIP-COUNT
108100              MOVE DP-OPP-SYMBOL  (DP-OPP-IX) TO
108200                       WS-SKIP-SYMBOL (WS-SKIP-IX)
108300              MOVE DP-OPP-DIP-PCT (DP-OPP-IX) TO
108400                       WS-SKIP-DIP    (WS-SKIP-IX)
108500     END-IF.
108600 AA750-EXIT.  EXIT.
108700*
108800 AA760-PRINT-CAPITAL-BLOCK.
108900     SET      WS-SKIP-IX TO 1.
109000     PERFORM  AA762-PRINT-ONE-SKIP THRU AA762-EXIT
109100              VARYING WS-SKIP-IX FROM 1 BY 1
109200              UNTIL WS-SKIP-IX > WS-SKIP-COUNT.
109300     MOVE     SPACES TO DP-PRINT-LINE.
109400     MOVE     "TOTAL COMMITTED THIS RUN.." TO DP-RC-COMMITTED-LIT.
109500     MOVE     WS-COMMITTED-VALUE TO DP-RC-COMMITTED.
109600     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
109700 AA760-EXIT.  EXIT.
109800*
109900 AA762-PRINT-ONE-SKIP.
110000     MOVE     SPACES TO DP-PRINT-LINE.
110100     MOVE     WS-SKIP-SYMBOL (WS-SKIP-IX) TO DP-RC-SYMBOL.
110200     MOVE     "DIP" TO DP-RC-DIP-LIT.
110300     COMPUTE  DP-RC-DIP = WS-SKIP-DIP (WS-SKIP-IX) * 100.
110400     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
110500 AA762-EXIT.  EXIT.
110600*
110700*****************************************************************
110800*    Aa800 - Pending-Order Timeout Management                    *
110900*****************************************************************
111000*
111100 AA800-AGE-PENDING-ORDERS.
111200     MOVE     ZERO TO WS-CANCEL-CNT.
111300     MOVE     "N" TO WS-PND-EOF.
111400     READ     DP-PENDORD-FILE
111500              AT END MOVE "Y" TO WS-PND-EOF.
111600     PERFORM  AA810-CHECK-ONE-PENDING THRU AA810-EXIT
111700              UNTIL WS-PND-AT-EOF.
111800 AA800-EXIT.  EXIT.
111900*
112000 AA810-CHECK-ONE-PENDING.
112100     IF       DP-PO-AGE-MINUTES > DP-CFG-ORDER-TIMEOUT-MINS
112200              PERFORM AA820-WRITE-CANCEL THRU AA820-EXIT.
112300     READ     DP-PENDORD-FILE
112400              AT END MOVE "Y" TO WS-PND-EOF.
112500 AA810-EXIT.  EXIT.
112600*
112700 AA820-WRITE-CANCEL.
112800     ADD      1 TO WS-CANCEL-CNT.
112900     MOVE     SPACES TO DP-CANCEL-RECORD.
113000     MOVE     DP-PO-ORDER-ID TO DP-CXL-ORDER-ID.
113100     MOVE     DP-PO-SYMBOL   TO DP-CXL-SYMBOL.
113200     MOVE     DP-PO-AGE-MINUTES TO DP-CXL-AGE-MINUTES.
113300     WRITE    DP-CANCEL-RECORD.
113400     MOVE     SPACES TO DP-PRINT-LINE.
113500     MOVE     DP-PO-SYMBOL TO DP-RX-SYMBOL.
113600     MOVE     "ORDER ID.." TO DP-RX-ORDER-ID-LIT.
113700     MOVE     DP-PO-ORDER-ID TO DP-RX-ORDER-ID.
113800     MOVE     "AGE (MINS).." TO DP-RX-AGE-LIT.
113900     MOVE     DP-PO-AGE-MINUTES TO DP-RX-AGE.
114000     WRITE    DP-PRINT-REC FROM DP-PRINT-LINE.
114100 AA820-EXIT.  EXIT.
114200
114300
114400
114500
114600
